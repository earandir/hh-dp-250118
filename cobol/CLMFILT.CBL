000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMFILT.
000300 AUTHOR. DIANE WERTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/04/93.
000600 DATE-COMPILED. 11/04/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 4 OF THE NIGHTLY PHARMACY CLAIMS
001300*          BATCH.  IT IS THE CROSS-REFERENCE STEP - IT TIES THE
001400*          THREE CLEAN FILES BUILT BY PHRMLOAD, CLMEDIT AND
001500*          RVTEDIT TOGETHER BEFORE CLMRPT SUMMARIZES THEM:
001600*
001700*             1. A CLAIM ONLY SURVIVES IF ITS NPI IS ON THE CLEAN
001800*                PHARMACY FILE.
001900*             2. A REVERT ONLY SURVIVES IF ITS CLAIM-ID MATCHES A
002000*                CLAIM THAT SURVIVED STEP 1.
002100*
002200*          THIS PROGRAM ALSO WRITES THE END-OF-JOB SUMMARY LINE
002300*          THAT AUDIT USES EVERY MORNING - CLAIMS/REVERTS IGNORED
002400*          BY EACH FILTER, AND CLAIMS/REVERTS/PHARMACIES RETAINED
002500*          - SINCE THIS IS THE ONLY STEP THAT HAS ALL THREE CLEAN
002600*          FILES IN HAND AT THE SAME TIME.
002700*
002800******************************************************************
002900
003000          INPUT FILES  -   RXB0001.CLNPHRM (FROM PHRMLOAD)
003100                           RXB0001.CLNCLAIM (FROM CLMEDIT)
003200                           RXB0001.CLNRVRT (FROM RVTEDIT)
003300
003400          OUTPUT FILES -   RXB0001.FLTCLAIM
003500                           RXB0001.FLTRVRT
003600
003700          PROCESS LOG  -   RXB0001.FLTLOG
003800
003900******************************************************************
004000*    CHANGE LOG                                                  *
004100*    DATE     BY   TKT#     DESCRIPTION                          *
004200*    -------- ---  -------  ------------------------------------ *
004300*    11/04/93 DW   RXB-021  ORIGINAL PROGRAM - NPI TABLE HELD     *
004400*                           2000 ROWS, CLAIM-ID TABLE HELD 8000   *
004500*    04/21/94 DW   RXB-046  RAISED NPI TABLE TO 5000 ROWS TO      *
004600*                           MATCH PHRMLOAD'S DUP-CHECK TABLE      *
004700*    09/19/95 KP   RXB-090  RAISED CLAIM-ID TABLE TO 20000 ROWS - *
004800*                           EVENING VOLUME BLEW PAST 8000 ON THE  *
004900*                           15TH OF THE MONTH RUN                 *
005000*    02/11/98 JS   RXB-104  YEAR-2000 REVIEW - WS-DATE EXPANDED   *
005100*                           TO A 4-DIGIT YEAR ON THE HEADER LINE  *
005200*    03/14/98 JS   RXB-108  SCRATCH SWITCHES, TABLE-SIZE LIMITS   *
005300*                           AND TABLE SUBSCRIPTS PULLED OUT OF    *
005400*                           THE 01-LEVEL GROUPS TO STANDALONE     *
005500*                           77-LEVELS - SHOP STANDARD PER THE     *
005600*                           DALYEDIT FAMILY OF PROGRAMS           *
005700*    01/18/00 JS   RXB-127  Y2K ROLLOVER VERIFICATION - JANUARY  *
005800*                           2000 RUN'S CROSS-FILTER COUNTS TIED  *
005900*                           OUT TO THE PRIOR STEP'S LOGS, NO     *
006000*                           CODE CHANGE                          *
006100*    02/09/00 JS   RXB-141  ADDED SPECIAL-NAMES/UPSI-0 DIAGNOSTIC*
006200*                           TRACE SWITCH SO OPERATIONS CAN TURN  *
006300*                           ON EXTRA DISPLAY LINES FROM THE JCL  *
006400*                           OVERRIDE CARD WITHOUT A RECOMPILE    *
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     UPSI-0 ON STATUS IS DIAG-TRACE-SW-ON
007200            OFF STATUS IS DIAG-TRACE-SW-OFF.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT CLNPHRM
008000     ASSIGN TO UT-S-CLNPHRM
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS PFCODE.
008300
008400     SELECT CLNCLAIM
008500     ASSIGN TO UT-S-CLNCLAIM
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS CFCODE.
008800
008900     SELECT CLNRVRT
009000     ASSIGN TO UT-S-CLNRVRT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS RFCODE.
009300
009400     SELECT FLTCLAIM
009500     ASSIGN TO UT-S-FLTCLAIM
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900     SELECT FLTRVRT
010000     ASSIGN TO UT-S-FLTRVRT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS QFCODE.
010300
010400     SELECT FLTLOG
010500     ASSIGN TO UT-S-FLTLOG
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS LFCODE.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100 FD  SYSOUT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS SYSOUT-REC.
011700 01  SYSOUT-REC  PIC X(80).
011800
011900 FD  CLNPHRM
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 31 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS CLNPHRM-REC.
012500 01  CLNPHRM-REC  PIC X(31).
012600
012700 FD  CLNCLAIM
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 94 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS CLNCLAIM-REC.
013300 01  CLNCLAIM-REC  PIC X(94).
013400
013500 FD  CLNRVRT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 93 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS CLNRVRT-REC.
014100 01  CLNRVRT-REC  PIC X(93).
014200
014300 FD  FLTCLAIM
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 94 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS FLTCLAIM-REC.
014900 01  FLTCLAIM-REC  PIC X(94).
015000
015100 FD  FLTRVRT
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 93 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS FLTRVRT-REC.
015700 01  FLTRVRT-REC  PIC X(93).
015800
015900 FD  FLTLOG
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 110 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS FLTLOG-REC.
016500 01  FLTLOG-REC  PIC X(110).
016600
016700 WORKING-STORAGE SECTION.
016800 01  FILE-STATUS-CODES.
016900     05  PFCODE                  PIC X(2).
017000         88  PHARM-CODE-READ  VALUE SPACES.
017100         88  NO-MORE-PHARM    VALUE "10".
017200     05  CFCODE                  PIC X(2).
017300         88  CLAIM-CODE-READ  VALUE SPACES.
017400         88  NO-MORE-CLAIMS   VALUE "10".
017500     05  RFCODE                  PIC X(2).
017600         88  RVRT-CODE-READ   VALUE SPACES.
017700         88  NO-MORE-RVRTS    VALUE "10".
017800     05  OFCODE                  PIC X(2).
017900         88  CODE-WRITE-CLM   VALUE SPACES.
018000     05  QFCODE                  PIC X(2).
018100         88  CODE-WRITE-RVT   VALUE SPACES.
018200     05  LFCODE                  PIC X(2).
018300         88  LOG-WRITE        VALUE SPACES.
018400
018500 COPY PHARMREC.
018600
018700 COPY CLAIMREC.
018800
018900 COPY REVERTRC.
019000
019100 COPY LOGRECRD.
019200
019300*    SCRATCH SWITCHES, TABLE-SIZE LIMITS AND TABLE SUBSCRIPTS -
019400*    STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY 01-LEVEL GROUP,
019500*    PER SHOP CONVENTION.
019600 77  MORE-PHARM-SW               PIC X(01) VALUE "Y".
019700     88  ALL-PHARM-READ          VALUE "N".
019800 77  MORE-CLAIM-SW               PIC X(01) VALUE "Y".
019900     88  ALL-CLAIMS-READ         VALUE "N".
020000 77  MORE-RVRT-SW                PIC X(01) VALUE "Y".
020100     88  ALL-RVRTS-READ          VALUE "N".
020200 77  NPI-FOUND-SW                PIC X(01) VALUE "N".
020300     88  NPI-IS-KNOWN            VALUE "Y".
020400 77  CLAIM-ID-FOUND-SW           PIC X(01) VALUE "N".
020500     88  CLAIM-ID-IS-KNOWN       VALUE "Y".
020600 77  NPI-TABLE-SIZE              PIC 9(04) VALUE 5000.
020700 77  CLAIM-ID-TABLE-SIZE         PIC 9(05) VALUE 20000.
020800 77  NPI-SUB                     PIC 9(05) COMP.
020900 77  CLAIM-ID-SUB                PIC 9(06) COMP.
021000 77  ABEND-REASON-WS             PIC X(60) VALUE SPACES.
021100
021200 01  MISC-WS-FLDS.
021300     05  WS-DATE                     PIC 9(08).
021400*
021500*    COMPONENT VIEW OF THE RUN DATE, USED ON THE COUNT LOG LINE.
021600     05  WS-DATE-PARTS REDEFINES WS-DATE.
021700         10  WS-DATE-YYYY            PIC 9(04).
021800         10  WS-DATE-MM              PIC 9(02).
021900         10  WS-DATE-DD              PIC 9(02).
022000
022100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022200     05  PHARM-COUNT                 PIC 9(07) COMP.
022300     05  CLAIMS-READ                 PIC 9(07) COMP.
022400     05  CLAIMS-KEPT                 PIC 9(07) COMP.
022500     05  CLAIMS-IGNORED              PIC 9(07) COMP.
022600     05  RVRTS-READ                  PIC 9(07) COMP.
022700     05  RVRTS-KEPT                  PIC 9(07) COMP.
022800     05  RVRTS-IGNORED               PIC 9(07) COMP.
022900
023000 01  NPI-TABLE-AREA.
023100     05  NPI-TABLE-ROW OCCURS 5000 TIMES
023200                       PIC X(10).
023300 01  NPI-TABLE REDEFINES NPI-TABLE-AREA.
023400     05  NPI-ENTRY(5000)             PIC X(10).
023500
023600 01  CLAIM-ID-TABLE-AREA.
023700     05  CLAIM-ID-TABLE-ROW OCCURS 20000 TIMES
023800                            PIC X(36).
023900 01  CLAIM-ID-TABLE REDEFINES CLAIM-ID-TABLE-AREA.
024000     05  CLAIM-ID-ENTRY(20000)       PIC X(36).
024100
024200 01  WS-COUNT-TEXT-1.
024300     05  FILLER                      PIC X(15)
024400                     VALUE "CLAIMS IGNORED=".
024500     05  CNT-CLM-IGN-O               PIC ZZZZZZ9.
024600     05  FILLER                      PIC X(17)
024700                     VALUE " REVERTS IGNORED=".
024800     05  CNT-RVT-IGN-O               PIC ZZZZZZ9.
024900     05  FILLER                      PIC X(07) VALUE SPACES.
025000
025100 01  WS-COUNT-TEXT-2.
025200     05  FILLER                      PIC X(12)
025300                     VALUE "CLAIMS KEPT=".
025400     05  CNT-CLM-KEPT-O              PIC ZZZZZZ9.
025500     05  FILLER                      PIC X(07) VALUE " RVRTS=".
025600     05  CNT-RVT-KEPT-O              PIC ZZZZZZ9.
025700     05  FILLER                      PIC X(08) VALUE " PHARMS=".
025800     05  CNT-PHARM-O                 PIC ZZZZZZ9.
025900     05  FILLER                      PIC X(13) VALUE SPACES.
026000
026100 PROCEDURE DIVISION.
026200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026300     PERFORM 200-FILTER-CLAIMS THRU 200-EXIT
026400             UNTIL ALL-CLAIMS-READ.
026500     PERFORM 300-FILTER-RVRTS THRU 300-EXIT
026600             UNTIL ALL-RVRTS-READ.
026700     PERFORM 999-CLEANUP THRU 999-EXIT.
026800     MOVE +0 TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     DISPLAY "******** BEGIN JOB CLMFILT ********".
027300     IF DIAG-TRACE-SW-ON
027400         DISPLAY "CLMFILT - DIAGNOSTIC TRACE SWITCH IS ON".
027500     ACCEPT WS-DATE FROM DATE YYYYMMDD.
027600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027800     PERFORM 100-BUILD-NPI-TABLE THRU 100-EXIT
027900             UNTIL ALL-PHARM-READ.
028000     PERFORM 900-READ-CLNCLAIM THRU 900-EXIT.
028100 000-EXIT.
028200     EXIT.
028300
028400*    LOADS ONE ROW PER SURVIVING PHARMACY RECORD (ALREADY
028500*    DE-DUPLICATED BY PHRMLOAD) INTO THE IN-MEMORY NPI TABLE.
028600 100-BUILD-NPI-TABLE.
028700     READ CLNPHRM INTO PHARMACY-RECORD
028800         AT END MOVE "N" TO MORE-PHARM-SW
028900         GO TO 100-EXIT
029000     END-READ.
029100     ADD +1 TO PHARM-COUNT.
029200     IF PHARM-COUNT > NPI-TABLE-SIZE
029300         MOVE "TOO MANY PHARMACY RECORDS FOR NPI TABLE" TO
029400             ABEND-REASON-WS
029500         GO TO 1000-ABEND-RTN.
029600     MOVE PHARM-NPI TO NPI-ENTRY(PHARM-COUNT).
029700 100-EXIT.
029800     EXIT.
029900
030000*    FILTER STEP 1 - A CLAIM SURVIVES ONLY IF ITS NPI IS ON THE
030100*    CLEAN PHARMACY FILE.  SURVIVORS ARE ALSO ADDED TO THE
030200*    CLAIM-ID TABLE SO 300-FILTER-RVRTS CAN CROSS-CHECK REVERTS.
030300 200-FILTER-CLAIMS.
030400     PERFORM 220-LOOKUP-NPI THRU 220-EXIT.
030500     IF NPI-IS-KNOWN
030600         ADD +1 TO CLAIMS-KEPT
030700         PERFORM 250-ADD-CLAIM-ID THRU 250-EXIT
030800         WRITE FLTCLAIM-REC FROM CLAIM-RECORD
030900     ELSE
031000         ADD +1 TO CLAIMS-IGNORED.
031100     PERFORM 900-READ-CLNCLAIM THRU 900-EXIT.
031200 200-EXIT.
031300     EXIT.
031400
031500 220-LOOKUP-NPI.
031600     MOVE "N" TO NPI-FOUND-SW.
031700     PERFORM 225-COMPARE-NPI-ROW THRU 225-EXIT
031800             VARYING NPI-SUB FROM 1 BY 1
031900             UNTIL NPI-SUB > PHARM-COUNT OR NPI-IS-KNOWN.
032000 220-EXIT.
032100     EXIT.
032200
032300 225-COMPARE-NPI-ROW.
032400     IF CLM-NPI = NPI-ENTRY(NPI-SUB)
032500         MOVE "Y" TO NPI-FOUND-SW.
032600 225-EXIT.
032700     EXIT.
032800
032900 250-ADD-CLAIM-ID.
033000     IF CLAIMS-KEPT > CLAIM-ID-TABLE-SIZE
033100         MOVE "TOO MANY SURVIVING CLAIMS FOR ID TABLE" TO
033200             ABEND-REASON-WS
033300         GO TO 1000-ABEND-RTN.
033400     MOVE CLM-ID TO CLAIM-ID-ENTRY(CLAIMS-KEPT).
033500 250-EXIT.
033600     EXIT.
033700
033800*    FILTER STEP 2 - A REVERT SURVIVES ONLY IF ITS CLAIM-ID
033900*    MATCHES A CLAIM THAT SURVIVED FILTER STEP 1.
034000 300-FILTER-RVRTS.
034100     PERFORM 320-LOOKUP-CLAIM-ID THRU 320-EXIT.
034200     IF CLAIM-ID-IS-KNOWN
034300         ADD +1 TO RVRTS-KEPT
034400         WRITE FLTRVRT-REC FROM REVERT-RECORD
034500     ELSE
034600         ADD +1 TO RVRTS-IGNORED.
034700     PERFORM 910-READ-CLNRVRT THRU 910-EXIT.
034800 300-EXIT.
034900     EXIT.
035000
035100 320-LOOKUP-CLAIM-ID.
035200     MOVE "N" TO CLAIM-ID-FOUND-SW.
035300     PERFORM 325-COMPARE-ID-ROW THRU 325-EXIT
035400             VARYING CLAIM-ID-SUB FROM 1 BY 1
035500             UNTIL CLAIM-ID-SUB > CLAIMS-KEPT
035600                OR CLAIM-ID-IS-KNOWN.
035700 320-EXIT.
035800     EXIT.
035900
036000 325-COMPARE-ID-ROW.
036100     IF RVT-CLAIM-ID = CLAIM-ID-ENTRY(CLAIM-ID-SUB)
036200         MOVE "Y" TO CLAIM-ID-FOUND-SW.
036300 325-EXIT.
036400     EXIT.
036500
036600*    CLAIM DE-DUPLICATION UTILITY - KEEPS THE FIRST CLAIM SEEN
036700*    FOR A GIVEN CLAIM-ID AND DROPS ANY LATER CLAIM WITH THE
036800*    SAME ID.  NOT CALLED IN THE CURRENT JOB STREAM - CLMEDIT'S
036900*    UPSTREAM DISPENSING FEED IS CONTRACTUALLY UNIQUE ON CLAIM
037000*    ID, BUT RX-BENEFITS ASKED THAT THE CHECK BE AVAILABLE HERE
037100*    IN CASE A FUTURE FEED VENDOR CANNOT MAKE THAT GUARANTEE.
037200 350-CHECK-CLAIM-ID-SEEN.
037300     PERFORM 320-LOOKUP-CLAIM-ID THRU 320-EXIT.
037400 350-EXIT.
037500     EXIT.
037600
037700 800-OPEN-FILES.
037800     OPEN INPUT CLNPHRM, CLNCLAIM, CLNRVRT.
037900     OPEN OUTPUT FLTCLAIM, FLTRVRT, FLTLOG, SYSOUT.
038000 800-EXIT.
038100     EXIT.
038200
038300 850-CLOSE-FILES.
038400     CLOSE CLNPHRM, CLNCLAIM, CLNRVRT, FLTCLAIM, FLTRVRT, FLTLOG,
038500           SYSOUT.
038600 850-EXIT.
038700     EXIT.
038800
038900 900-READ-CLNCLAIM.
039000     READ CLNCLAIM INTO CLAIM-RECORD
039100         AT END MOVE "N" TO MORE-CLAIM-SW
039200         GO TO 900-EXIT
039300     END-READ.
039400     ADD +1 TO CLAIMS-READ.
039500 900-EXIT.
039600     EXIT.
039700
039800 910-READ-CLNRVRT.
039900     READ CLNRVRT INTO REVERT-RECORD
040000         AT END MOVE "N" TO MORE-RVRT-SW
040100         GO TO 910-EXIT
040200     END-READ.
040300     ADD +1 TO RVRTS-READ.
040400 910-EXIT.
040500     EXIT.
040600
040700 950-WRITE-LOG-LINE.
040800     WRITE FLTLOG-REC FROM PROCESS-LOG-REC.
040900 950-EXIT.
041000     EXIT.
041100
041200 999-CLEANUP.
041300     MOVE "INFO " TO LOG-LEVEL.
041400     MOVE SPACES TO LOG-REC-ID.
041500     MOVE CLAIMS-IGNORED TO CNT-CLM-IGN-O.
041600     MOVE RVRTS-IGNORED TO CNT-RVT-IGN-O.
041700     MOVE WS-COUNT-TEXT-1 TO LOG-REC-TEXT.
041800     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
041900
042000     MOVE CLAIMS-KEPT TO CNT-CLM-KEPT-O.
042100     MOVE RVRTS-KEPT TO CNT-RVT-KEPT-O.
042200     MOVE PHARM-COUNT TO CNT-PHARM-O.
042300     MOVE WS-COUNT-TEXT-2 TO LOG-REC-TEXT.
042400     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
042500
042600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042700     DISPLAY "** CLAIMS IGNORED  **" CLAIMS-IGNORED.
042800     DISPLAY "** REVERTS IGNORED **" RVRTS-IGNORED.
042900     DISPLAY "** CLAIMS KEPT     **" CLAIMS-KEPT.
043000     DISPLAY "** REVERTS KEPT    **" RVRTS-KEPT.
043100     DISPLAY "** PHARMACIES KEPT **" PHARM-COUNT.
043200     DISPLAY "******** NORMAL END OF JOB CLMFILT ********".
043300 999-EXIT.
043400     EXIT.
043500
043600 1000-ABEND-RTN.
043700     DISPLAY "*** ABNORMAL END OF JOB - CLMFILT ***" UPON CONSOLE.
043800     DISPLAY ABEND-REASON-WS.
043900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044000     MOVE +16 TO RETURN-CODE.
044100     GOBACK.
