000100******************************************************************
000200*    COPYBOOK      -  METRCREC                                   *
000300*    DESCRIPTION   -  PER-PHARMACY/PER-DRUG METRICS RECORD -     *
000400*                     OUTPUT LAYOUT.  ONE RECORD PER DISTINCT    *
000500*                     (NPI,NDC) PAIR SEEN AMONG SURVIVING CLAIMS *
000600*    RECORD LENGTH -  60 BYTES EDITED REPORT LINE                *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    DATE     BY   TKT#     DESCRIPTION                          *
001000*    -------- ---  -------  ------------------------------------ *
001100*    05/03/94 DW   RXB-050  ORIGINAL COPYBOOK - COLUMNAR LAYOUT  *
001200*    09/19/95 KP   RXB-088  ADDED WS-METRICS-KEY REDEFINES SO    *
001300*                           THE (NPI,NDC) PAIR CAN BE COMPARED   *
001400*                           AS ONE 21-BYTE STRING IN THE TABLE   *
001500*                           SEARCH RATHER THAN TWO FIELD-BY-     *
001600*                           FIELD COMPARES                       *
001700*    01/18/00 JS   RXB-135  Y2K ROLLOVER VERIFICATION - COPYBOOK *
001800*                           CARRIES NO DATE FIELDS, REVIEWED FOR *
001900*                           COMPLETENESS ONLY, NO CODE CHANGE    *
002000******************************************************************
002100 01  WS-METRICS-RPT-REC.
002200     05  MRPT-NPI-O                  PIC X(10).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  MRPT-NDC-O                  PIC X(11).
002500     05  FILLER                      PIC X(02) VALUE SPACES.
002600     05  MRPT-FILLS-O                PIC ZZZZZZ9.
002700     05  FILLER                      PIC X(02) VALUE SPACES.
002800     05  MRPT-REVERTED-O             PIC ZZZZZZ9.
002900     05  FILLER                      PIC X(02) VALUE SPACES.
003000     05  MRPT-AVG-PRICE-O            PIC Z,ZZZ,ZZ9.99.
003100     05  FILLER                      PIC X(02) VALUE SPACES.
003200     05  MRPT-TOTAL-PRICE-O          PIC ZZZ,ZZZ,ZZ9.99.
003300*
003400*    (NPI,NDC) COMBINED-KEY VIEW OF A METRICS TABLE ROW - USED
003500*    BY 320-FIND-OR-ADD-KEY IN CLMRPT TO SEARCH ON ONE 21-BYTE
003600*    COMPARE INSTEAD OF A TWO-FIELD AND.
003700 01  WS-METRICS-KEY.
003800     05  MKEY-NPI                    PIC X(10).
003900     05  MKEY-NDC                    PIC X(11).
004000******************************************************************
