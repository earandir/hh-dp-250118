000100******************************************************************
000200*    COPYBOOK      -  CLAIMREC                                   *
000300*    DESCRIPTION   -  DRUG-FILL CLAIM TRANSACTION - INPUT LAYOUT *
000400*                     ONE RECORD PER FILL PROCESSED BY THE       *
000500*                     DISPENSING PHARMACY (NPI) FOR A GIVEN DRUG *
000600*                     (NDC) AT A POINT IN TIME (TIMESTAMP)       *
000700*    RECORD LENGTH -  94 BYTES (92 DATA + 2 RESERVE BYTES)       *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    DATE     BY   TKT#     DESCRIPTION                          *
001100*    -------- ---  -------  ------------------------------------ *
001200*    11/02/93 DW   RXB-019  ORIGINAL COPYBOOK - SIX FIELD CLAIM  *
001300*    04/21/94 DW   RXB-046  ADDED CLM-TIMESTAMP-PARTS REDEFINES  *
001400*                           SO DTECHK CAN BE HANDED PRE-SPLIT    *
001500*                           YEAR/MONTH/DAY/HOUR/MIN/SEC PIECES   *
001600*                           RATHER THAN RE-PARSING THE TEXT      *
001700*    09/19/95 KP   RXB-088  ADDED CLM-QUANTITY-X ALTERNATE TEXT  *
001800*                           VIEW FOR THE BLANK-QUANTITY EDIT     *
001900*    02/11/98 JS   RXB-102  ADDED 2-BYTE RESERVE - NEXT FIELD    *
002000*                           REQUESTED BY RX-BENEFITS WAS PULLED  *
002100*                           OUT OF SCOPE, BYTES LEFT IN PLACE    *
002200*    03/14/98 JS   RXB-108  CLM-PRICE MOMENTARILY SWITCHED TO    *
002300*                           COMP-3 THIS SAME DATE AND SWITCHED   *
002400*                           STRAIGHT BACK - CLM-ID THRU CLM-     *
002500*                           TIMESTAMP IS THE VENDOR'S WIRE FORMAT*
002600*                           FOR CLAIMIN, ZONED DIGITS LIKE EVERY *
002700*                           OTHER FIELD ON THE FEED, NOT AN      *
002800*                           INTERNAL ACCUMULATOR - PACKING IT    *
002900*                           BYTE-COPIED GARBAGE OUT OF THE RAW   *
003000*                           TEXT AND FAILED 230-EDIT-PRICE ON    *
003100*                           NEARLY EVERY INCOMING CLAIM          *
003200*    01/18/00 JS   RXB-132  Y2K ROLLOVER VERIFICATION -          *
003300*                           CLM-TS-YYYY CONFIRMED 4-DIGIT, NO    *
003400*                           CODE CHANGE                          *
003500******************************************************************
003600 01  CLAIM-RECORD.
003700     05  CLM-ID                      PIC X(36).
003800     05  CLM-NDC                     PIC X(11).
003900     05  CLM-NPI                     PIC X(10).
004000     05  CLM-QUANTITY                PIC 9(07).
004100*
004200*    ALTERNATE TEXT VIEW OF QUANTITY - USED ONLY TO TEST FOR AN
004300*    ALL-SPACE (MISSING) FIELD BEFORE THE NUMERIC-CLASS EDIT.
004400     05  CLM-QUANTITY-X REDEFINES CLM-QUANTITY
004500                                     PIC X(07).
004600     05  CLM-PRICE                   PIC S9(07)V99.
004700     05  CLM-TIMESTAMP               PIC X(19).
004800*
004900*    COMPONENT VIEW OF THE TIMESTAMP - YYYY-MM-DDTHH:MM:SS -
005000*    HANDED TO DTECHK SO THE CALENDAR EDIT DOES NOT HAVE TO
005100*    RE-UNSTRING THE TEXT FORM.
005200     05  CLM-TIMESTAMP-PARTS REDEFINES CLM-TIMESTAMP.
005300         10  CLM-TS-YYYY             PIC 9(04).
005400         10  CLM-TS-DASH1            PIC X(01).
005500         10  CLM-TS-MM               PIC 9(02).
005600         10  CLM-TS-DASH2            PIC X(01).
005700         10  CLM-TS-DD               PIC 9(02).
005800         10  CLM-TS-TSEP             PIC X(01).
005900         10  CLM-TS-HH               PIC 9(02).
006000         10  CLM-TS-COLON1           PIC X(01).
006100         10  CLM-TS-MIN              PIC 9(02).
006200         10  CLM-TS-COLON2           PIC X(01).
006300         10  CLM-TS-SEC              PIC 9(02).
006400     05  FILLER                      PIC X(02).
006500******************************************************************
