000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHRMLOAD.
000300 AUTHOR. DIANE WERTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/02/93.
000600 DATE-COMPILED. 11/02/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 1 OF THE NIGHTLY PHARMACY CLAIMS
001300*          BATCH.  IT READS THE PHARMACY MASTER FEED AND DROPS
001400*          EXACT-DUPLICATE RECORDS - FIRST OCCURRENCE WINS - SO
001500*          THAT DOWNSTREAM STEPS SEE ONE ROW PER PHARMACY.
001600*
001700*          THE PHARMACY MASTER HAS NO KEY OF ITS OWN; IT IS READ
001800*          END TO END AND COMPARED AGAINST AN IN-MEMORY TABLE OF
001900*          RECORDS ALREADY KEPT.  IF THE FEED IS EMPTY OR
002000*          MISSING, THE STEP RUNS TO COMPLETION WITH ZERO
002100*          RECORDS KEPT - THIS IS NOT AN ABEND CONDITION;
002200*          DOWNSTREAM FILTERING WILL SIMPLY DROP EVERY CLAIM.
002300*
002400******************************************************************
002500
002600          INPUT FILE               -   RXB0001.PHARIN
002700
002800          OUTPUT FILE (CLEAN)      -   RXB0001.CLNPHRM
002900
003000          PROCESS LOG              -   RXB0001.PHRMLOG
003100
003200******************************************************************
003300*    CHANGE LOG                                                  *
003400*    DATE     BY   TKT#     DESCRIPTION                          *
003500*    -------- ---  -------  ------------------------------------ *
003600*    11/02/93 DW   RXB-019  ORIGINAL PROGRAM                     *
003700*    04/21/94 DW   RXB-046  RAISED DUP-CHECK TABLE FROM 2000 TO  *
003800*                           5000 ROWS - CHAIN ADDED THREE NEW    *
003900*                           STATES OF PHARMACIES THIS QUARTER    *
004000*    09/19/95 KP   RXB-088  LOG LINE NOW SHOWS RECORDS-KEPT AND  *
004100*                           RECORDS-DROPPED SEPARATELY - AUDIT   *
004200*                           ASKED WHY THE OLD "RECORDS READ"     *
004300*                           LINE DID NOT MATCH THE OUTPUT COUNT  *
004400*    02/11/98 JS   RXB-102  YEAR-2000 REVIEW - WS-DATE EXPANDED  *
004500*                           TO A 4-DIGIT YEAR ON THE HEADER LINE *
004600*    07/30/99 JS   RXB-119  Y2K CERTIFICATION SIGN-OFF - NO      *
004700*                           FURTHER 2-DIGIT YEAR FIELDS FOUND    *
004800*                           IN THIS PROGRAM                      *
004900*    01/18/00 JS   RXB-124  Y2K ROLLOVER VERIFICATION - JANUARY  *
005000*                           2000 PRODUCTION RUN CONFIRMED        *
005100*                           WS-DATE STILL RETURNS THE 4-DIGIT    *
005200*                           YEAR RXB-102 PUT IN PLACE, NO CODE   *
005300*                           CHANGE                               *
005400*    02/09/00 JS   RXB-138  ADDED SPECIAL-NAMES/UPSI-0 DIAGNOSTIC*
005500*                           TRACE SWITCH SO OPERATIONS CAN TURN  *
005600*                           ON EXTRA DISPLAY LINES FROM THE JCL  *
005700*                           OVERRIDE CARD WITHOUT A RECOMPILE    *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-390.
006200 OBJECT-COMPUTER. IBM-390.
006300 SPECIAL-NAMES.
006400     UPSI-0 ON STATUS IS DIAG-TRACE-SW-ON
006500            OFF STATUS IS DIAG-TRACE-SW-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT PHARIN
007300     ASSIGN TO UT-S-PHARIN
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS IFCODE.
007600
007700     SELECT CLNPHRM
007800     ASSIGN TO UT-S-CLNPHRM
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT PHRMLOG
008300     ASSIGN TO UT-S-PHRMLOG
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS LFCODE.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  SYSOUT
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS SYSOUT-REC.
009500 01  SYSOUT-REC  PIC X(80).
009600
009700 FD  PHARIN
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 31 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PHARIN-REC.
010300 01  PHARIN-REC  PIC X(31).
010400
010500 FD  CLNPHRM
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 31 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS CLNPHRM-REC.
011100 01  CLNPHRM-REC  PIC X(31).
011200
011300 FD  PHRMLOG
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 110 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS PHRMLOG-REC.
011900 01  PHRMLOG-REC  PIC X(110).
012000
012100 WORKING-STORAGE SECTION.
012200 01  FILE-STATUS-CODES.
012300     05  IFCODE                  PIC X(2).
012400         88  CODE-READ    VALUE SPACES.
012500         88  NO-MORE-DATA VALUE "10".
012600     05  OFCODE                  PIC X(2).
012700         88  CODE-WRITE   VALUE SPACES.
012800     05  LFCODE                  PIC X(2).
012900         88  LOG-WRITE    VALUE SPACES.
013000
013100 COPY PHARMREC.
013200
013300 COPY LOGRECRD.
013400
013500*    SCRATCH SWITCHES AND SUBSCRIPT - STANDALONE 77-LEVEL ITEMS,
013600*    NOT PART OF ANY 01-LEVEL GROUP, PER SHOP CONVENTION.
013700 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
013800     88  NO-MORE-INPUT           VALUE "N".
013900 77  DUP-FOUND-SW                PIC X(01) VALUE "N".
014000     88  DUPLICATE-RECORD        VALUE "Y".
014100 77  TABLE-SIZE                  PIC 9(04) VALUE 5000.
014200 77  ROW-SUB                     PIC 9(04) COMP.
014300 77  ABEND-REASON-WS             PIC X(60) VALUE SPACES.
014400
014500 01  MISC-WS-FLDS.
014600     05  WS-DATE                     PIC 9(08).
014700*
014800*    COMPONENT VIEW OF THE RUN DATE, USED ON THE COUNT LOG LINE.
014900     05  WS-DATE-PARTS REDEFINES WS-DATE.
015000         10  WS-DATE-YYYY            PIC 9(04).
015100         10  WS-DATE-MM              PIC 9(02).
015200         10  WS-DATE-DD              PIC 9(02).
015300
015400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015500     05  RECORDS-READ                PIC 9(07) COMP.
015600     05  RECORDS-KEPT                PIC 9(07) COMP.
015700     05  RECORDS-DROPPED             PIC 9(07) COMP.
015800
015900 01  WS-COUNT-TEXT.
016000     05  FILLER                      PIC X(16)
016100                     VALUE "PHARMACIES READ=".
016200     05  CNT-READ-O                  PIC ZZZZZZ9.
016300     05  FILLER                      PIC X(06) VALUE " KEPT=".
016400     05  CNT-KEPT-O                  PIC ZZZZZZ9.
016500     05  FILLER                      PIC X(09) VALUE " DROPPED=".
016600     05  CNT-DROP-O                  PIC ZZZZZZ9.
016700     05  FILLER                      PIC X(08) VALUE SPACES.
016800
016900 01  PHARM-SEEN-TABLE-AREA.
017000     05  PHARM-SEEN-ROW OCCURS 5000 TIMES
017100                        PIC X(30).
017200*
017300*    NUMERIC-SUBSCRIPT VIEW OF THE SAME TABLE - 300-CHECK-
017400*    DUPLICATE WALKS IT WITH ROW-SUB (PERFORM VARYING) TO MATCH
017500*    THE REST OF THE SHOP'S TABLE-SEARCH PARAGRAPHS.
017600 01  PHARM-SEEN-TABLE REDEFINES PHARM-SEEN-TABLE-AREA.
017700     05  PHARM-SEEN(5000)            PIC X(30).
017800
017900 PROCEDURE DIVISION.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100     PERFORM 100-MAINLINE THRU 100-EXIT
018200             UNTIL NO-MORE-INPUT.
018300     PERFORM 999-CLEANUP THRU 999-EXIT.
018400     MOVE +0 TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     DISPLAY "******** BEGIN JOB PHRMLOAD ********".
018900     IF DIAG-TRACE-SW-ON
019000         DISPLAY "PHRMLOAD - DIAGNOSTIC TRACE SWITCH IS ON".
019100     ACCEPT WS-DATE FROM DATE YYYYMMDD.
019200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019400     PERFORM 900-READ-PHARIN THRU 900-EXIT.
019500 000-EXIT.
019600     EXIT.
019700
019800 100-MAINLINE.
019900     PERFORM 300-CHECK-DUPLICATE THRU 300-EXIT.
020000     IF DUPLICATE-RECORD
020100         ADD +1 TO RECORDS-DROPPED
020200     ELSE
020300         PERFORM 350-ADD-TO-SEEN-TABLE THRU 350-EXIT
020400         PERFORM 700-WRITE-CLNPHRM THRU 700-EXIT.
020500     PERFORM 900-READ-PHARIN THRU 900-EXIT.
020600 100-EXIT.
020700     EXIT.
020800
020900 300-CHECK-DUPLICATE.
021000     MOVE "N" TO DUP-FOUND-SW.
021100     PERFORM 320-COMPARE-ROW THRU 320-EXIT
021200             VARYING ROW-SUB FROM 1 BY 1
021300             UNTIL ROW-SUB > RECORDS-KEPT OR DUPLICATE-RECORD.
021400 300-EXIT.
021500     EXIT.
021600
021700 320-COMPARE-ROW.
021800     IF PHARIN-REC = PHARM-SEEN(ROW-SUB)
021900         MOVE "Y" TO DUP-FOUND-SW.
022000 320-EXIT.
022100     EXIT.
022200
022300 350-ADD-TO-SEEN-TABLE.
022400     IF RECORDS-KEPT >= TABLE-SIZE
022500         MOVE "TOO MANY DISTINCT PHARMACY RECORDS" TO
022600             ABEND-REASON-WS
022700         GO TO 1000-ABEND-RTN.
022800     ADD +1 TO RECORDS-KEPT.
022900     MOVE PHARIN-REC TO PHARM-SEEN(RECORDS-KEPT).
023000 350-EXIT.
023100     EXIT.
023200
023300 700-WRITE-CLNPHRM.
023400     WRITE CLNPHRM-REC FROM PHARIN-REC.
023500 700-EXIT.
023600     EXIT.
023700
023800 800-OPEN-FILES.
023900     OPEN INPUT PHARIN.
024000     OPEN OUTPUT CLNPHRM, PHRMLOG, SYSOUT.
024100 800-EXIT.
024200     EXIT.
024300
024400 850-CLOSE-FILES.
024500     CLOSE PHARIN, CLNPHRM, PHRMLOG, SYSOUT.
024600 850-EXIT.
024700     EXIT.
024800
024900 900-READ-PHARIN.
025000     READ PHARIN INTO PHARMACY-RECORD
025100         AT END MOVE "N" TO MORE-DATA-SW
025200         GO TO 900-EXIT
025300     END-READ.
025400     ADD +1 TO RECORDS-READ.
025500 900-EXIT.
025600     EXIT.
025700
025800 950-WRITE-LOG-LINE.
025900     WRITE PHRMLOG-REC FROM PROCESS-LOG-REC.
026000 950-EXIT.
026100     EXIT.
026200
026300 999-CLEANUP.
026400     MOVE "INFO " TO LOG-LEVEL.
026500     MOVE SPACES TO LOG-REC-ID.
026600     MOVE RECORDS-READ    TO CNT-READ-O.
026700     MOVE RECORDS-KEPT    TO CNT-KEPT-O.
026800     MOVE RECORDS-DROPPED TO CNT-DROP-O.
026900     MOVE WS-COUNT-TEXT   TO LOG-REC-TEXT.
027000     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
027100
027200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027300     DISPLAY "** PHARMACIES READ  **" RECORDS-READ.
027400     DISPLAY "** PHARMACIES KEPT  **" RECORDS-KEPT.
027500     DISPLAY "** DUPLICATES DROPPED **" RECORDS-DROPPED.
027600     DISPLAY "******** NORMAL END OF JOB PHRMLOAD ********".
027700 999-EXIT.
027800     EXIT.
027900
028000 1000-ABEND-RTN.
028100     DISPLAY "*** ABNORMAL END OF JOB - PHRMLOAD ***" UPON CONSOLE.
028200     DISPLAY ABEND-REASON-WS.
028300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
028400     MOVE +16 TO RETURN-CODE.
028500     GOBACK.
