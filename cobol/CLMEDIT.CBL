000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMEDIT.
000300 AUTHOR. DIANE WERTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/03/93.
000600 DATE-COMPILED. 11/03/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 2 OF THE NIGHTLY PHARMACY CLAIMS
001300*          BATCH.  IT READS THE RAW DRUG-FILL CLAIM FEED AND
001400*          EDITS EACH RECORD BEFORE IT IS ALLOWED INTO THE CLEAN
001500*          CLAIM FILE THAT CLMFILT AND CLMRPT WORK FROM.
001600*
001700*          NOTE WELL - THE CLAIM ID, NDC AND NPI FIELDS ARE
001800*          EDITED FOR PRESENCE ONLY.  RX-BENEFITS DELIBERATELY
001900*          DOES NOT RUN THE UUID/DIGIT-COUNT EDITS AGAINST
002000*          CLAIMS THE WAY RVTEDIT DOES AGAINST REVERTS - THE
002100*          UPSTREAM DISPENSING SYSTEM IS TRUSTED FOR THOSE THREE
002200*          FIELDS ON A CLAIM.  DO NOT "FIX" THIS BY ADDING A
002300*          CALL TO UUIDCHK HERE WITHOUT CHECKING WITH RX-
002400*          BENEFITS FIRST - RXB-046 BELOW IS WHY.
002500*
002600******************************************************************
002700
002800          INPUT FILE               -   RXB0001.CLAIMIN
002900
003000          OUTPUT FILE (CLEAN)      -   RXB0001.CLNCLAIM
003100
003200          PROCESS LOG              -   RXB0001.CLMLOG
003300
003400******************************************************************
003500*    CHANGE LOG                                                  *
003600*    DATE     BY   TKT#     DESCRIPTION                          *
003700*    -------- ---  -------  ------------------------------------ *
003800*    11/03/93 DW   RXB-020  ORIGINAL PROGRAM - PRESENCE, QUANTITY,*
003900*                           PRICE AND TIMESTAMP EDITS             *
004000*    04/21/94 DW   RXB-046  PROGRAMMER TRAINEE ADDED A CALL TO    *
004100*                           UUIDCHK AGAINST CLM-ID DURING UNIT    *
004200*                           TEST - RX-BENEFITS REJECTED THE       *
004300*                           CHANGE, SAID THE DISPENSING SYSTEM'S  *
004400*                           OWN ID GENERATOR IS THE SYSTEM OF     *
004500*                           RECORD FOR CLAIM ID FORMAT, NOT US -  *
004600*                           CALL BACKED OUT, REMARKS ABOVE ADDED  *
004700*                           SO THIS DOES NOT HAPPEN AGAIN         *
004800*    09/19/95 KP   RXB-089  REJECTION LOG NOW CARRIES "UNKNOWN    *
004900*                           ID" WHEN THE CLAIM ID ITSELF IS THE   *
005000*                           MISSING FIELD - AUDIT COULD NOT TELL  *
005100*                           WHICH CLAIM A BLANK LOG LINE MEANT    *
005200*    02/11/98 JS   RXB-103  YEAR-2000 REVIEW - WS-DATE EXPANDED   *
005300*                           TO A 4-DIGIT YEAR ON THE HEADER LINE  *
005400*    03/14/98 JS   RXB-108  SCRATCH SWITCHES AND WORK FIELDS      *
005500*                           PULLED OUT OF THE MISC-WS-FLDS AND    *
005600*                           FLAGS-AND-SWITCHES GROUPS TO STAND-   *
005700*                           ALONE 77-LEVELS - SHOP STANDARD PER   *
005800*                           THE DALYEDIT FAMILY OF PROGRAMS       *
005900*    01/18/00 JS   RXB-125  Y2K ROLLOVER VERIFICATION - JANUARY  *
006000*                           2000 CLAIM TIMESTAMPS EDITED         *
006100*                           CORRECTLY, NO CODE CHANGE            *
006200*    02/09/00 JS   RXB-139  ADDED SPECIAL-NAMES/UPSI-0 DIAGNOSTIC*
006300*                           TRACE SWITCH SO OPERATIONS CAN TURN  *
006400*                           ON EXTRA DISPLAY LINES FROM THE JCL  *
006500*                           OVERRIDE CARD WITHOUT A RECOMPILE    *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     UPSI-0 ON STATUS IS DIAG-TRACE-SW-ON
007300            OFF STATUS IS DIAG-TRACE-SW-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT CLAIMIN
008100     ASSIGN TO UT-S-CLAIMIN
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS IFCODE.
008400
008500     SELECT CLNCLAIM
008600     ASSIGN TO UT-S-CLNCLAIM
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT CLMLOG
009100     ASSIGN TO UT-S-CLMLOG
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS LFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(80).
010400
010500 FD  CLAIMIN
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 94 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS CLAIMIN-REC.
011100 01  CLAIMIN-REC  PIC X(94).
011200
011300 FD  CLNCLAIM
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 94 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS CLNCLAIM-REC.
011900 01  CLNCLAIM-REC  PIC X(94).
012000
012100 FD  CLMLOG
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 110 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS CLMLOG-REC.
012700 01  CLMLOG-REC  PIC X(110).
012800
012900 WORKING-STORAGE SECTION.
013000 01  FILE-STATUS-CODES.
013100     05  IFCODE                  PIC X(2).
013200         88  CODE-READ    VALUE SPACES.
013300         88  NO-MORE-DATA VALUE "10".
013400     05  OFCODE                  PIC X(2).
013500         88  CODE-WRITE   VALUE SPACES.
013600     05  LFCODE                  PIC X(2).
013700         88  LOG-WRITE    VALUE SPACES.
013800
013900 COPY CLAIMREC.
014000
014100 COPY LOGRECRD.
014200
014300*    SCRATCH SWITCHES AND WORK FIELDS - STANDALONE 77-LEVEL ITEMS,
014400*    NOT PART OF ANY 01-LEVEL GROUP, PER SHOP CONVENTION.
014500 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
014600     88  NO-MORE-INPUT           VALUE "N".
014700 77  VALID-RECORD-SW             PIC X(01) VALUE "Y".
014800     88  RECORD-IS-VALID         VALUE "Y".
014900 77  WS-LOG-ID                   PIC X(36).
015000 77  WS-REJECT-REASON            PIC X(40).
015100 77  RETURN-CD-DTE               PIC S9(04) COMP.
015200
015300 01  MISC-WS-FLDS.
015400     05  WS-DATE                     PIC 9(08).
015500*
015600*    COMPONENT VIEW OF THE RUN DATE, USED ON THE COUNT LOG LINE -
015700*    THIS IS ONE OF THIS PROGRAM'S REQUIRED REDEFINES.
015800     05  WS-DATE-PARTS REDEFINES WS-DATE.
015900         10  WS-DATE-YYYY            PIC 9(04).
016000         10  WS-DATE-MM              PIC 9(02).
016100         10  WS-DATE-DD              PIC 9(02).
016200
016300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016400     05  RECORDS-READ                PIC 9(07) COMP.
016500     05  RECORDS-VALID               PIC 9(07) COMP.
016600     05  RECORDS-REJECTED            PIC 9(07) COMP.
016700
016800 01  WS-COUNT-TEXT.
016900     05  FILLER                      PIC X(12)
017000                     VALUE "CLAIMS READ=".
017100     05  CNT-READ-O                  PIC ZZZZZZ9.
017200     05  FILLER                      PIC X(07) VALUE " VALID=".
017300     05  CNT-VALID-O                 PIC ZZZZZZ9.
017400     05  FILLER                      PIC X(10) VALUE " REJECTED=".
017500     05  CNT-REJECT-O                PIC ZZZZZZ9.
017600     05  FILLER                      PIC X(05) VALUE SPACES.
017700
017800 PROCEDURE DIVISION.
017900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018000     PERFORM 100-MAINLINE THRU 100-EXIT
018100             UNTIL NO-MORE-INPUT.
018200     PERFORM 999-CLEANUP THRU 999-EXIT.
018300     MOVE +0 TO RETURN-CODE.
018400     GOBACK.
018500
018600 000-HOUSEKEEPING.
018700     DISPLAY "******** BEGIN JOB CLMEDIT ********".
018800     IF DIAG-TRACE-SW-ON
018900         DISPLAY "CLMEDIT - DIAGNOSTIC TRACE SWITCH IS ON".
019000     ACCEPT WS-DATE FROM DATE YYYYMMDD.
019100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 900-READ-CLAIMIN THRU 900-EXIT.
019400 000-EXIT.
019500     EXIT.
019600
019700 100-MAINLINE.
019800     PERFORM 200-EDIT-CLAIM THRU 200-EXIT.
019900     IF RECORD-IS-VALID
020000         ADD +1 TO RECORDS-VALID
020100         PERFORM 700-WRITE-CLNCLAIM THRU 700-EXIT
020200     ELSE
020300         ADD +1 TO RECORDS-REJECTED
020400         PERFORM 750-WRITE-REJECT-LOG THRU 750-EXIT.
020500     PERFORM 900-READ-CLAIMIN THRU 900-EXIT.
020600 100-EXIT.
020700     EXIT.
020800
020900 200-EDIT-CLAIM.
021000     MOVE "Y" TO VALID-RECORD-SW.
021100     MOVE SPACES TO WS-REJECT-REASON.
021200     IF CLM-ID = SPACES
021300         MOVE "UNKNOWN ID" TO WS-LOG-ID
021400     ELSE
021500         MOVE CLM-ID TO WS-LOG-ID.
021600
021700     PERFORM 210-EDIT-PRESENCE THRU 210-EXIT.
021800     IF RECORD-IS-VALID
021900         PERFORM 220-EDIT-QUANTITY THRU 220-EXIT.
022000     IF RECORD-IS-VALID
022100         PERFORM 230-EDIT-PRICE THRU 230-EXIT.
022200     IF RECORD-IS-VALID
022300         PERFORM 240-EDIT-TIMESTAMP THRU 240-EXIT.
022400 200-EXIT.
022500     EXIT.
022600
022700*    RULES 1 AND 2 - ID, NDC AND NPI NEED ONLY BE PRESENT.  THE
022800*    ORIGINAL DOES NOT RUN THE UUID/DIGIT-COUNT EDITS AGAINST A
022900*    CLAIM'S ID, NDC OR NPI - SEE REMARKS ABOVE.
023000 210-EDIT-PRESENCE.
023100     IF CLM-ID = SPACES OR CLM-NDC = SPACES OR CLM-NPI = SPACES
023200         MOVE "N" TO VALID-RECORD-SW
023300         MOVE "REQUIRED FIELD(S) MISSING" TO WS-REJECT-REASON.
023400 210-EXIT.
023500     EXIT.
023600
023700 220-EDIT-QUANTITY.
023800     IF CLM-QUANTITY-X = SPACES OR CLM-QUANTITY NOT NUMERIC
023900                        OR CLM-QUANTITY = ZERO
024000         MOVE "N" TO VALID-RECORD-SW
024100         MOVE "QUANTITY NOT A WHOLE NUMBER > ZERO" TO
024200             WS-REJECT-REASON.
024300 220-EXIT.
024400     EXIT.
024500
024600 230-EDIT-PRICE.
024700     IF CLM-PRICE NOT NUMERIC OR CLM-PRICE < ZERO
024800         MOVE "N" TO VALID-RECORD-SW
024900         MOVE "PRICE NOT NUMERIC OR NEGATIVE" TO
025000             WS-REJECT-REASON.
025100 230-EXIT.
025200     EXIT.
025300
025400 240-EDIT-TIMESTAMP.
025500     CALL "DTECHK" USING CLM-TIMESTAMP-PARTS, RETURN-CD-DTE.
025600     IF RETURN-CD-DTE NOT = 0
025700         MOVE "N" TO VALID-RECORD-SW
025800         MOVE "TIMESTAMP NOT A VALID DATE/TIME" TO
025900             WS-REJECT-REASON.
026000 240-EXIT.
026100     EXIT.
026200
026300 700-WRITE-CLNCLAIM.
026400     WRITE CLNCLAIM-REC FROM CLAIM-RECORD.
026500 700-EXIT.
026600     EXIT.
026700
026800 750-WRITE-REJECT-LOG.
026900     MOVE "ERROR" TO LOG-LEVEL.
027000     MOVE WS-LOG-ID TO LOG-REC-ID.
027100     MOVE WS-REJECT-REASON TO LOG-REC-TEXT.
027200     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
027300 750-EXIT.
027400     EXIT.
027500
027600 800-OPEN-FILES.
027700     OPEN INPUT CLAIMIN.
027800     OPEN OUTPUT CLNCLAIM, CLMLOG, SYSOUT.
027900 800-EXIT.
028000     EXIT.
028100
028200 850-CLOSE-FILES.
028300     CLOSE CLAIMIN, CLNCLAIM, CLMLOG, SYSOUT.
028400 850-EXIT.
028500     EXIT.
028600
028700 900-READ-CLAIMIN.
028800     READ CLAIMIN INTO CLAIM-RECORD
028900         AT END MOVE "N" TO MORE-DATA-SW
029000         GO TO 900-EXIT
029100     END-READ.
029200     ADD +1 TO RECORDS-READ.
029300 900-EXIT.
029400     EXIT.
029500
029600 950-WRITE-LOG-LINE.
029700     WRITE CLMLOG-REC FROM PROCESS-LOG-REC.
029800 950-EXIT.
029900     EXIT.
030000
030100 999-CLEANUP.
030200     MOVE "INFO " TO LOG-LEVEL.
030300     MOVE SPACES TO LOG-REC-ID.
030400     MOVE RECORDS-READ     TO CNT-READ-O.
030500     MOVE RECORDS-VALID    TO CNT-VALID-O.
030600     MOVE RECORDS-REJECTED TO CNT-REJECT-O.
030700     MOVE WS-COUNT-TEXT    TO LOG-REC-TEXT.
030800     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
030900
031000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031100     DISPLAY "** CLAIMS READ     **" RECORDS-READ.
031200     DISPLAY "** CLAIMS VALID    **" RECORDS-VALID.
031300     DISPLAY "** CLAIMS REJECTED **" RECORDS-REJECTED.
031400     DISPLAY "******** NORMAL END OF JOB CLMEDIT ********".
031500 999-EXIT.
031600     EXIT.
