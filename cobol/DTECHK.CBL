000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTECHK.
000400 AUTHOR. DIANE WERTZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS SUBPROGRAM VALIDATES A 19-BYTE TEXT TIMESTAMP OF
001400*         THE FORM  YYYY-MM-DDTHH:MM:SS  AS A REAL CALENDAR
001500*         DATE/TIME - MONTH 01-12, DAY VALID FOR THE MONTH
001600*         (INCLUDING LEAP-YEAR FEBRUARY 29), HOUR 00-23, MINUTE
001700*         AND SECOND 00-59.  PUNCTUATION (DASHES, THE "T"
001800*         SEPARATOR, COLONS) IS ALSO EDITED.
001900*
002000*         CALLED FROM CLMEDIT (CLAIM TIMESTAMP) AND RVTEDIT
002100*         (REVERT TIMESTAMP) WITH THE TIMESTAMP ALREADY BROKEN
002200*         INTO COMPONENTS BY THE CLM-TIMESTAMP-PARTS/
002300*         RVT-TIMESTAMP-PARTS REDEFINES IN THE CALLING PROGRAM'S
002400*         RECORD COPYBOOK.
002500*
002600*         RETURN-CD = 0   TIMESTAMP IS A VALID CALENDAR DATE/TIME
002700*         RETURN-CD = -1  TIMESTAMP FAILED THE CALENDAR EDIT
002800******************************************************************
002900*    CHANGE LOG                                                  *
003000*    DATE     BY   TKT#     DESCRIPTION                          *
003100*    -------- ---  -------  ------------------------------------ *
003200*    11/02/93 DW   RXB-019  ORIGINAL SUBPROGRAM - MONTH/DAY/HOUR *
003300*                           /MINUTE/SECOND RANGE EDITS ONLY      *
003400*    04/21/94 DW   RXB-046  ADDED LEAP-YEAR TEST FOR FEBRUARY -  *
003500*                           RXB-019 REJECTED VALID 02/29 DATES   *
003600*    09/19/95 KP   RXB-088  ADDED PUNCTUATION EDIT (DASHES, "T", *
003700*                           COLONS) - FIELD WAS PASSING WITH     *
003800*                           GARBAGE SEPARATORS AS LONG AS THE    *
003900*                           DIGITS WERE IN RANGE                 *
004000*    03/14/98 JS   RXB-108  SCRATCH FIELDS PULLED OUT OF THE     *
004100*                           MISC-FIELDS GROUP TO STANDALONE      *
004200*                           77-LEVELS TO MATCH THE REST OF THE   *
004300*                           SHOP'S EDIT SUBPROGRAMS              *
004400*    04/02/98 JS   RXB-109  ADDED 350-EDIT-NUMERIC-FIELDS - THE  *
004500*                           YYYY/MM/DD/HH/MIN/SEC SUBFIELDS WERE *
004600*                           NEVER CLASS-TESTED, SO A NON-DIGIT   *
004700*                           BYTE IN ANY OF THEM WAS COMPARED     *
004800*                           STRAIGHT INTO 400-/500-'S RANGE      *
004900*                           CHECKS INSTEAD OF BEING REJECTED     *
005000*    01/18/00 JS   RXB-130  Y2K ROLLOVER VERIFICATION -          *
005100*                           LEAP-YEAR TEST STILL CORRECTLY       *
005200*                           REJECTS 2100 AS A NON-LEAP CENTURY   *
005300*                           YEAR, NO CODE CHANGE                 *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900
006000 INPUT-OUTPUT SECTION.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400
006500 WORKING-STORAGE SECTION.
006600 77  WS-DAYS-IN-MONTH            PIC 9(02) COMP.
006700 77  WS-LEAP-YEAR-SW             PIC X(01) VALUE "N".
006800     88  LEAP-YEAR               VALUE "Y".
006900 77  WS-DIVIDE-QUOT              PIC 9(06) COMP.
007000 77  WS-DIVIDE-REM               PIC 9(04) COMP.
007100
007200 01  DAYS-PER-MONTH-TABLE.
007300     05  FILLER                      PIC 9(02) VALUE 31.
007400     05  FILLER                      PIC 9(02) VALUE 28.
007500     05  FILLER                      PIC 9(02) VALUE 31.
007600     05  FILLER                      PIC 9(02) VALUE 30.
007700     05  FILLER                      PIC 9(02) VALUE 31.
007800     05  FILLER                      PIC 9(02) VALUE 30.
007900     05  FILLER                      PIC 9(02) VALUE 31.
008000     05  FILLER                      PIC 9(02) VALUE 31.
008100     05  FILLER                      PIC 9(02) VALUE 30.
008200     05  FILLER                      PIC 9(02) VALUE 31.
008300     05  FILLER                      PIC 9(02) VALUE 30.
008400     05  FILLER                      PIC 9(02) VALUE 31.
008500 01  DAYS-PER-MONTH REDEFINES DAYS-PER-MONTH-TABLE.
008600     05  MAX-DAYS-IN                 PIC 9(02) OCCURS 12 TIMES.
008700
008800 LINKAGE SECTION.
008900 01  DTE-CHK-REC.
009000     05  DTE-YYYY                    PIC 9(04).
009100     05  DTE-DASH1                   PIC X(01).
009200     05  DTE-MM                      PIC 9(02).
009300     05  DTE-DASH2                   PIC X(01).
009400     05  DTE-DD                      PIC 9(02).
009500     05  DTE-TSEP                    PIC X(01).
009600     05  DTE-HH                      PIC 9(02).
009700     05  DTE-COLON1                  PIC X(01).
009800     05  DTE-MIN                     PIC 9(02).
009900     05  DTE-COLON2                  PIC X(01).
010000     05  DTE-SEC                     PIC 9(02).
010100*
010200*    WHOLE-TIMESTAMP VIEW OF THE SAME 19 BYTES - USED ONLY BY
010300*    000-HOUSEKEEPING TO TEST THE FIELD IS NOT ALL SPACES BEFORE
010400*    THE COMPONENT-BY-COMPONENT EDITS BELOW ARE ATTEMPTED.
010500     05  DTE-WHOLE-TEXT REDEFINES DTE-CHK-REC
010600                                     PIC X(19).
010700*
010800*    DATE-ONLY (YYYY-MM-DD) VIEW OF THE SAME 19 BYTES - KEPT FOR
010900*    A REQUESTED DATE-ONLY (NO TIME) EDIT ENTRY POINT THAT RX
011000*    BENEFITS NEVER FUNDED - LEFT IN PLACE, NOT CALLED TODAY.
011100     05  DTE-DATE-ONLY REDEFINES DTE-CHK-REC.
011200         10  FILLER                  PIC X(10).
011300         10  FILLER                  PIC X(09).
011400 01  RETURN-CD                       PIC S9(04) COMP.
011500
011600 PROCEDURE DIVISION USING DTE-CHK-REC, RETURN-CD.
011700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
011800     IF RETURN-CD = 0
011900         PERFORM 100-MAINLINE THRU 100-EXIT.
012000     PERFORM 999-CLEANUP THRU 999-EXIT.
012100
012200 000-HOUSEKEEPING.
012300     MOVE ZERO TO RETURN-CD.
012400     IF DTE-WHOLE-TEXT = SPACES
012500         MOVE -1 TO RETURN-CD.
012600 000-EXIT.
012700     EXIT.
012800
012900 100-MAINLINE.
013000     PERFORM 300-EDIT-PUNCTUATION THRU 300-EXIT.
013100     IF RETURN-CD = 0
013200         PERFORM 350-EDIT-NUMERIC-FIELDS THRU 350-EXIT.
013300     IF RETURN-CD = 0
013400         PERFORM 400-EDIT-MONTH-DAY THRU 400-EXIT.
013500     IF RETURN-CD = 0
013600         PERFORM 500-EDIT-HOUR-MIN-SEC THRU 500-EXIT.
013700 100-EXIT.
013800     EXIT.
013900
014000 300-EDIT-PUNCTUATION.
014100     IF DTE-DASH1 NOT = "-" OR DTE-DASH2 NOT = "-"
014200        OR DTE-TSEP NOT = "T"
014300        OR DTE-COLON1 NOT = ":" OR DTE-COLON2 NOT = ":"
014400         MOVE -1 TO RETURN-CD.
014500 300-EXIT.
014600     EXIT.
014700*
014800*    NONE OF THE SIX NUMERIC SUBFIELDS ARE CLASS-TESTED BY 300-
014900*    ABOVE (300- ONLY CHECKS THE PUNCTUATION BYTES) - A NON-DIGIT
015000*    IN ANY OF THEM WOULD OTHERWISE FLOW STRAIGHT INTO 400-/500-'S
015100*    RANGE AND DIVIDE LOGIC UNTESTED (RXB-109).
015200 350-EDIT-NUMERIC-FIELDS.
015300     IF DTE-YYYY NOT NUMERIC OR DTE-MM NOT NUMERIC
015400        OR DTE-DD NOT NUMERIC OR DTE-HH NOT NUMERIC
015500        OR DTE-MIN NOT NUMERIC OR DTE-SEC NOT NUMERIC
015600         MOVE -1 TO RETURN-CD.
015700 350-EXIT.
015800     EXIT.
015900
016000 400-EDIT-MONTH-DAY.
016100     IF DTE-MM < 01 OR DTE-MM > 12
016200         MOVE -1 TO RETURN-CD
016300         GO TO 400-EXIT.
016400
016500     PERFORM 450-SET-LEAP-YEAR-SW THRU 450-EXIT.
016600     MOVE MAX-DAYS-IN(DTE-MM) TO WS-DAYS-IN-MONTH.
016700     IF DTE-MM = 02 AND LEAP-YEAR
016800         MOVE 29 TO WS-DAYS-IN-MONTH.
016900
017000     IF DTE-DD < 01 OR DTE-DD > WS-DAYS-IN-MONTH
017100         MOVE -1 TO RETURN-CD.
017200 400-EXIT.
017300     EXIT.
017400
017500 450-SET-LEAP-YEAR-SW.
017600     MOVE "N" TO WS-LEAP-YEAR-SW.
017700     DIVIDE DTE-YYYY BY 400 GIVING WS-DIVIDE-QUOT
017800             REMAINDER WS-DIVIDE-REM.
017900     IF WS-DIVIDE-REM = 0
018000         MOVE "Y" TO WS-LEAP-YEAR-SW
018100         GO TO 450-EXIT.
018200     DIVIDE DTE-YYYY BY 100 GIVING WS-DIVIDE-QUOT
018300             REMAINDER WS-DIVIDE-REM.
018400     IF WS-DIVIDE-REM = 0
018500         GO TO 450-EXIT.
018600     DIVIDE DTE-YYYY BY 4 GIVING WS-DIVIDE-QUOT
018700             REMAINDER WS-DIVIDE-REM.
018800     IF WS-DIVIDE-REM = 0
018900         MOVE "Y" TO WS-LEAP-YEAR-SW.
019000 450-EXIT.
019100     EXIT.
019200
019300 500-EDIT-HOUR-MIN-SEC.
019400     IF DTE-HH > 23
019500         MOVE -1 TO RETURN-CD
019600         GO TO 500-EXIT.
019700     IF DTE-MIN > 59 OR DTE-SEC > 59
019800         MOVE -1 TO RETURN-CD.
019900 500-EXIT.
020000     EXIT.
020100
020200 999-CLEANUP.
020300     GOBACK.
020400 999-EXIT.
020500     EXIT.
