000100******************************************************************
000200*    COPYBOOK      -  PHARMREC                                   *
000300*    DESCRIPTION   -  PHARMACY MASTER RECORD - INPUT LAYOUT      *
000400*                     ONE RECORD PER DISPENSING PHARMACY LOCATION*
000500*                     LOGICAL KEY IS NPI, USED TO CROSS-FILTER   *
000600*                     THE CLAIMS AND REVERTS DATASETS DOWNSTREAM *
000700*    RECORD LENGTH -  31 BYTES (30 DATA + 1 RESERVE BYTE)        *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    DATE     BY   TKT#     DESCRIPTION                          *
001100*    -------- ---  -------  ------------------------------------ *
001200*    06/14/93 DW   RXB-014  ORIGINAL COPYBOOK - CHAIN/NPI ONLY   *
001300*    03/02/94 DW   RXB-041  ADDED 1-BYTE RESERVE PAD SO RECORD   *
001400*                           IS NOT AN EXACT SUB-DIVISION OF THE  *
001500*                           BLOCKING FACTOR                      *
001600*    09/19/95 KP   RXB-088  ADDED NPI-NUMERIC-VIEW REDEFINES SO  *
001700*                           TABLE-LOAD PARAGRAPHS CAN TEST NPI   *
001800*                           IS-NUMERIC WITHOUT A SEPARATE MOVE   *
001900*    01/18/00 JS   RXB-133  Y2K ROLLOVER VERIFICATION - COPYBOOK *
002000*                           CARRIES NO DATE FIELDS, REVIEWED FOR *
002100*                           COMPLETENESS ONLY, NO CODE CHANGE    *
002200******************************************************************
002300 01  PHARMACY-RECORD.
002400     05  PHARM-CHAIN                 PIC X(20).
002500     05  PHARM-NPI                   PIC X(10).
002600*
002700*    ALTERNATE NUMERIC VIEW OF THE NPI - USED ONLY AFTER THE
002800*    FIELD HAS ALREADY TESTED NUMERIC; NEVER MOVED INTO DIRECTLY.
002900     05  PHARM-NPI-N REDEFINES PHARM-NPI
003000                                     PIC 9(10).
003100     05  FILLER                      PIC X(01).
003200******************************************************************
