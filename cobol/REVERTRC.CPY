000100******************************************************************
000200*    COPYBOOK      -  REVERTRC                                   *
000300*    DESCRIPTION   -  CLAIM REVERT (REVERSAL) TRANSACTION -      *
000400*                     INPUT LAYOUT.  ONE RECORD PER REVERSAL     *
000500*                     REQUEST AGAINST A PREVIOUSLY FILED CLAIM   *
000600*    RECORD LENGTH -  93 BYTES (91 DATA + 2 RESERVE BYTES)       *
000700******************************************************************
000800*    CHANGE LOG                                                  *
000900*    DATE     BY   TKT#     DESCRIPTION                          *
001000*    -------- ---  -------  ------------------------------------ *
001100*    11/02/93 DW   RXB-019  ORIGINAL COPYBOOK - THREE FIELD      *
001200*                           REVERT RECORD, PAIRED WITH CLAIMREC  *
001300*    04/21/94 DW   RXB-046  ADDED RVT-TIMESTAMP-PARTS REDEFINES  *
001400*                           TO MATCH CLM-TIMESTAMP-PARTS IN      *
001500*                           CLAIMREC - SAME DTECHK LINKAGE       *
001600*    02/11/98 JS   RXB-102  ADDED 2-BYTE RESERVE, SEE CLAIMREC   *
001700*                           HISTORY FOR SAME-DAY CHANGE          *
001800*    01/18/00 JS   RXB-134  Y2K ROLLOVER VERIFICATION -          *
001900*                           RVT-TS-YYYY CONFIRMED 4-DIGIT, NO    *
002000*                           CODE CHANGE                          *
002100******************************************************************
002200 01  REVERT-RECORD.
002300     05  RVT-ID                      PIC X(36).
002400     05  RVT-CLAIM-ID                PIC X(36).
002500     05  RVT-TIMESTAMP               PIC X(19).
002600*
002700*    COMPONENT VIEW OF THE TIMESTAMP - SEE CLAIMREC COPYBOOK,
002800*    RXB-046, FOR WHY THIS IS CARRIED AS A REDEFINES RATHER
002900*    THAN RE-UNSTRUNG IN EVERY CALLING PROGRAM.
003000     05  RVT-TIMESTAMP-PARTS REDEFINES RVT-TIMESTAMP.
003100         10  RVT-TS-YYYY             PIC 9(04).
003200         10  RVT-TS-DASH1            PIC X(01).
003300         10  RVT-TS-MM               PIC 9(02).
003400         10  RVT-TS-DASH2            PIC X(01).
003500         10  RVT-TS-DD               PIC 9(02).
003600         10  RVT-TS-TSEP             PIC X(01).
003700         10  RVT-TS-HH               PIC 9(02).
003800         10  RVT-TS-COLON1           PIC X(01).
003900         10  RVT-TS-MIN              PIC 9(02).
004000         10  RVT-TS-COLON2           PIC X(01).
004100         10  RVT-TS-SEC              PIC 9(02).
004200     05  FILLER                      PIC X(02).
004300******************************************************************
