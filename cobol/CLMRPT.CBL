000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLMRPT.
000300 AUTHOR. DIANE WERTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/04/93.
000600 DATE-COMPILED. 11/04/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 5, THE LAST STEP, OF THE NIGHTLY
001300*          PHARMACY CLAIMS BATCH.  IT SUMMARIZES THE SURVIVING
001400*          CLAIMS AND REVERTS FROM CLMFILT INTO ONE METRICS
001500*          RECORD PER (NPI,NDC) PAIR - FILL COUNT, REVERT COUNT,
001600*          AVERAGE UNIT PRICE AND TOTAL PRICE - AND PRINTS THE
001700*          COLUMNAR METRICS LISTING RX-BENEFITS OPERATIONS PULLS
001800*          EACH MORNING.
001900*
002000*          THE REVERT FILE IS READ FIRST, IN FULL, SO THAT EVERY
002100*          CLAIM CAN BE TESTED FOR "WAS THIS CLAIM EVER REVERTED"
002200*          WITH ONE TABLE LOOKUP AS CLAIMS STREAM THROUGH.
002300*
002400******************************************************************
002500
002600          INPUT FILES  -   RXB0001.FLTCLAIM (FROM CLMFILT)
002700                           RXB0001.FLTRVRT (FROM CLMFILT)
002800
002900          OUTPUT FILE  -   RXB0001.METOUT  (METRICS LISTING)
003000
003100          PROCESS LOG  -   RXB0001.RPTLOG
003200
003300******************************************************************
003400*    CHANGE LOG                                                  *
003500*    DATE     BY   TKT#     DESCRIPTION                          *
003600*    -------- ---  -------  ------------------------------------ *
003700*    11/04/93 DW   RXB-022  ORIGINAL PROGRAM - 2000-ROW METRICS   *
003800*                           TABLE, PAGE-HEADED LISTING            *
003900*    04/21/94 DW   RXB-046  RAISED METRICS TABLE AND REVERT       *
004000*                           LOOKUP TABLE TO 5000/20000 ROWS TO    *
004100*                           MATCH CLMFILT                         *
004200*    05/03/94 DW   RXB-050  AVERAGE PRICE NOW CARRIED AT 4        *
004300*                           DECIMALS DURING ACCUMULATION - RXB-   *
004400*                           022'S 2-DECIMAL RUNNING SUM ROUNDED   *
004500*                           TOO EARLY, AUDIT'S HAND CALC DID NOT  *
004600*                           TIE TO OUR AVG-PRICE COLUMN           *
004700*    09/19/95 KP   RXB-091  REVERTED NOW COUNTS A CLAIM ONCE NO   *
004800*                           MATTER HOW MANY REVERTS NAME IT -     *
004900*                           A CLAIM REVERTED TWICE WAS INFLATING  *
005000*                           THE REVERTED COLUMN                   *
005100*    02/11/98 JS   RXB-105  YEAR-2000 REVIEW - WS-DATE EXPANDED   *
005200*                           TO A 4-DIGIT YEAR ON THE HEADER LINE  *
005300*    03/14/98 JS   RXB-108  MET-TOTAL-PRICE, MET-UNIT-SUM AND     *
005400*                           WS-UNIT-PRICE SWITCHED TO COMP-3 -    *
005500*                           THIS SHOP PACKS MONEY FIELDS, ZONED   *
005600*                           FORM WAS AN OVERSIGHT IN THE ORIGINAL *
005700*                           PROGRAM.  SCRATCH SWITCHES, TABLE-    *
005800*                           SIZE LIMITS AND SUBSCRIPTS ALSO       *
005900*                           PULLED OUT TO STANDALONE 77-LEVELS -  *
006000*                           SHOP STANDARD PER THE DALYEDIT FAMILY *
006100*                           OF PROGRAMS                           *
006200*    01/18/00 JS   RXB-128  Y2K ROLLOVER VERIFICATION - JANUARY  *
006300*                           2000 METRICS LISTING PAGE HEADING    *
006400*                           SHOWED THE CORRECT 4-DIGIT YEAR, NO  *
006500*                           CODE CHANGE                          *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT FLTCLAIM
008000     ASSIGN TO UT-S-FLTCLAIM
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS CFCODE.
008300
008400     SELECT FLTRVRT
008500     ASSIGN TO UT-S-FLTRVRT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS RFCODE.
008800
008900     SELECT METOUT
009000     ASSIGN TO UT-S-METOUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT RPTLOG
009500     ASSIGN TO UT-S-RPTLOG
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS LFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 80 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(80).
010800
010900 FD  FLTCLAIM
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 94 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS FLTCLAIM-REC.
011500 01  FLTCLAIM-REC  PIC X(94).
011600
011700 FD  FLTRVRT
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 93 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS FLTRVRT-REC.
012300 01  FLTRVRT-REC  PIC X(93).
012400
012500 FD  METOUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 71 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS METOUT-REC.
013100 01  METOUT-REC  PIC X(71).
013200
013300 FD  RPTLOG
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 110 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS RPTLOG-REC.
013900 01  RPTLOG-REC  PIC X(110).
014000
014100 WORKING-STORAGE SECTION.
014200 01  FILE-STATUS-CODES.
014300     05  CFCODE                  PIC X(2).
014400         88  CLAIM-CODE-READ  VALUE SPACES.
014500         88  NO-MORE-CLAIMS   VALUE "10".
014600     05  RFCODE                  PIC X(2).
014700         88  RVRT-CODE-READ   VALUE SPACES.
014800         88  NO-MORE-RVRTS    VALUE "10".
014900     05  OFCODE                  PIC X(2).
015000         88  CODE-WRITE       VALUE SPACES.
015100     05  LFCODE                  PIC X(2).
015200         88  LOG-WRITE        VALUE SPACES.
015300
015400 COPY CLAIMREC.
015500
015600 COPY REVERTRC.
015700
015800 COPY METRCREC.
015900
016000 COPY LOGRECRD.
016100
016200*    SCRATCH SWITCHES, TABLE-SIZE LIMITS, SUBSCRIPTS AND THE UNIT-
016300*    PRICE WORK FIELD - STANDALONE 77-LEVEL ITEMS, NOT PART OF ANY
016400*    01-LEVEL GROUP, PER SHOP CONVENTION.
016500 77  MORE-CLAIM-SW               PIC X(01) VALUE "Y".
016600     88  ALL-CLAIMS-READ         VALUE "N".
016700 77  MORE-RVRT-SW                PIC X(01) VALUE "Y".
016800     88  ALL-RVRTS-READ          VALUE "N".
016900 77  KEY-FOUND-SW                PIC X(01) VALUE "N".
017000     88  KEY-WAS-FOUND           VALUE "Y".
017100 77  RVRT-FOUND-SW               PIC X(01) VALUE "N".
017200     88  CLAIM-WAS-REVERTED      VALUE "Y".
017300 77  METRICS-TABLE-SIZE          PIC 9(04) VALUE 5000.
017400 77  REVERT-TABLE-SIZE           PIC 9(05) VALUE 20000.
017500 77  MET-SUB                     PIC 9(04) COMP.
017600 77  RVRT-SUB                    PIC 9(06) COMP.
017700 77  LINE-COUNT                  PIC 9(02) COMP.
017800 77  PAGE-COUNT                  PIC 9(04) COMP VALUE 0.
017900 77  ABEND-REASON-WS             PIC X(60) VALUE SPACES.
018000*
018100*    UNIT PRICE PER FILL - CARRIED AT 4 DECIMALS DURING
018200*    ACCUMULATION SO THE RUNNING AVERAGE DOES NOT ROUND EARLY
018300*    (RXB-050).  PACKED - THIS SHOP DOES NOT KEEP MONEY IN ZONED
018400*    DISPLAY FORM.
018500 77  WS-UNIT-PRICE               PIC S9(07)V9999 COMP-3.
018600
018700 01  MISC-WS-FLDS.
018800     05  WS-DATE                     PIC 9(08).
018900*
019000*    COMPONENT VIEW OF THE RUN DATE, USED ON THE PAGE HEADING AND
019100*    THE COUNT LOG LINE.
019200     05  WS-DATE-PARTS REDEFINES WS-DATE.
019300         10  WS-DATE-YYYY            PIC 9(04).
019400         10  WS-DATE-MM              PIC 9(02).
019500         10  WS-DATE-DD              PIC 9(02).
019600
019700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019800     05  CLAIMS-READ                 PIC 9(07) COMP.
019900     05  RVRTS-READ                  PIC 9(07) COMP.
020000     05  METRICS-COUNT               PIC 9(04) COMP.
020100
020200 01  REVERT-CLAIM-ID-TABLE-AREA.
020300     05  REVERT-CLAIM-ID-ROW OCCURS 20000 TIMES
020400                             PIC X(36).
020500 01  REVERT-CLAIM-ID-TABLE REDEFINES REVERT-CLAIM-ID-TABLE-AREA.
020600     05  REVERT-CLAIM-ID-ENTRY(20000) PIC X(36).
020700
020800*    ONE ROW PER DISTINCT (NPI,NDC) PAIR SEEN THIS RUN.  MET-
020900*    TOTAL-PRICE AND MET-UNIT-SUM ARE PACKED (RXB-108) - THIS IS
021000*    AN OCCURS TABLE SO THE ROW CANNOT LIVE AT THE 77-LEVEL.
021100 01  METRICS-TABLE-AREA.
021200     05  METRICS-TABLE-ROW OCCURS 5000 TIMES.
021300         10  MET-KEY.
021400             15  MET-NPI             PIC X(10).
021500             15  MET-NDC             PIC X(11).
021600         10  MET-FILLS               PIC 9(07) COMP.
021700         10  MET-REVERTED            PIC 9(07) COMP.
021800         10  MET-TOTAL-PRICE         PIC S9(09)V99 COMP-3.
021900         10  MET-UNIT-SUM            PIC S9(09)V9999 COMP-3.
022000         10  MET-UNIT-COUNT          PIC 9(07) COMP.
022100
022200 01  WS-COUNT-TEXT.
022300     05  FILLER                      PIC X(13)
022400                     VALUE "METRICS ROWS=".
022500     05  CNT-ROWS-O                  PIC ZZZZZZ9.
022600     05  FILLER                      PIC X(08) VALUE " CLAIMS=".
022700     05  CNT-CLAIMS-O                PIC ZZZZZZ9.
022800     05  FILLER                      PIC X(07) VALUE " RVRTS=".
022900     05  CNT-RVRTS-O                 PIC ZZZZZZ9.
023000     05  FILLER                      PIC X(06) VALUE SPACES.
023100
023200 01  RPT-HDG-1.
023300     05  FILLER                      PIC X(20)
023400                     VALUE "RX-BENEFITS".
023500     05  FILLER                      PIC X(30)
023600                     VALUE "PHARMACY CLAIMS METRICS REPORT".
023700     05  FILLER                      PIC X(06) VALUE "PAGE ".
023800     05  HDG-PAGE-O                  PIC ZZZ9.
023900     05  FILLER                      PIC X(11) VALUE SPACES.
024000
024100 01  RPT-HDG-2.
024200     05  FILLER                      PIC X(11) VALUE "RUN DATE ".
024300     05  HDG-YYYY-O                  PIC 9999.
024400     05  FILLER                      PIC X(01) VALUE "-".
024500     05  HDG-MM-O                    PIC 99.
024600     05  FILLER                      PIC X(01) VALUE "-".
024700     05  HDG-DD-O                    PIC 99.
024800     05  FILLER                      PIC X(50) VALUE SPACES.
024900
025000 01  RPT-HDG-3.
025100     05  FILLER                      PIC X(10) VALUE "NPI".
025200     05  FILLER                      PIC X(13) VALUE "NDC".
025300     05  FILLER                      PIC X(09) VALUE "FILLS".
025400     05  FILLER                      PIC X(09) VALUE "REVERTED".
025500     05  FILLER                      PIC X(14) VALUE "AVG-PRICE".
025600     05  FILLER                      PIC X(16) VALUE "TOTAL-PRICE".
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 200-PROCESS-CLAIMS THRU 200-EXIT
026100             UNTIL ALL-CLAIMS-READ.
026200     PERFORM 999-CLEANUP THRU 999-EXIT.
026300     MOVE +0 TO RETURN-CODE.
026400     GOBACK.
026500
026600 000-HOUSEKEEPING.
026700     DISPLAY "******** BEGIN JOB CLMRPT ********".
026800     ACCEPT WS-DATE FROM DATE YYYYMMDD.
026900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027100     PERFORM 100-BUILD-REVERT-TABLE THRU 100-EXIT
027200             UNTIL ALL-RVRTS-READ.
027300     PERFORM 900-READ-FLTCLAIM THRU 900-EXIT.
027400 000-EXIT.
027500     EXIT.
027600
027700*    LOADS EVERY SURVIVING REVERT'S CLAIM-ID INTO AN IN-MEMORY
027800*    TABLE SO 350-CHECK-REVERTED CAN TEST MEMBERSHIP WITH ONE
027900*    LOOKUP PER CLAIM RATHER THAN RE-READING FLTRVRT PER CLAIM.
028000 100-BUILD-REVERT-TABLE.
028100     READ FLTRVRT INTO REVERT-RECORD
028200         AT END MOVE "N" TO MORE-RVRT-SW
028300         GO TO 100-EXIT
028400     END-READ.
028500     ADD +1 TO RVRTS-READ.
028600     IF RVRTS-READ > REVERT-TABLE-SIZE
028700         MOVE "TOO MANY REVERTS FOR LOOKUP TABLE" TO
028800             ABEND-REASON-WS
028900         GO TO 1000-ABEND-RTN.
029000     MOVE RVT-CLAIM-ID TO REVERT-CLAIM-ID-ENTRY(RVRTS-READ).
029100 100-EXIT.
029200     EXIT.
029300
029400 200-PROCESS-CLAIMS.
029500     PERFORM 300-FIND-OR-ADD-KEY THRU 300-EXIT.
029600     ADD +1 TO MET-FILLS(MET-SUB).
029700     ADD CLM-PRICE TO MET-TOTAL-PRICE(MET-SUB).
029800     COMPUTE WS-UNIT-PRICE ROUNDED = CLM-PRICE / CLM-QUANTITY.
029900     ADD WS-UNIT-PRICE TO MET-UNIT-SUM(MET-SUB).
030000     ADD +1 TO MET-UNIT-COUNT(MET-SUB).
030100     PERFORM 350-CHECK-REVERTED THRU 350-EXIT.
030200     IF CLAIM-WAS-REVERTED
030300         ADD +1 TO MET-REVERTED(MET-SUB).
030400     PERFORM 900-READ-FLTCLAIM THRU 900-EXIT.
030500 200-EXIT.
030600     EXIT.
030700
030800*    LOOKS UP THE (NPI,NDC) KEY FOR THE CURRENT CLAIM.  IF THE
030900*    KEY IS NOT ALREADY IN THE TABLE A NEW ROW IS ADDED - THIS
031000*    IS WHAT GIVES THE METRICS OUTPUT ITS FIRST-SEEN KEY ORDER.
031100 300-FIND-OR-ADD-KEY.
031200     MOVE "N" TO KEY-FOUND-SW.
031300     MOVE CLM-NPI TO MKEY-NPI.
031400     MOVE CLM-NDC TO MKEY-NDC.
031500     PERFORM 320-COMPARE-KEY-ROW THRU 320-EXIT
031600             VARYING MET-SUB FROM 1 BY 1
031700             UNTIL MET-SUB > METRICS-COUNT OR KEY-WAS-FOUND.
031800     IF KEY-WAS-FOUND
031900         SUBTRACT 1 FROM MET-SUB
032000         GO TO 300-EXIT.
032100*
032200*    KEY NOT FOUND - THE VARYING LOOP LEFT MET-SUB ONE PAST THE
032300*    LAST ROW TESTED, WHICH IS EXACTLY WHERE THE NEW ROW GOES.
032400     ADD +1 TO METRICS-COUNT.
032500     IF METRICS-COUNT > METRICS-TABLE-SIZE
032600         MOVE "TOO MANY DISTINCT NPI/NDC PAIRS" TO
032700             ABEND-REASON-WS
032800         GO TO 1000-ABEND-RTN.
032900     MOVE METRICS-COUNT TO MET-SUB.
033000     MOVE CLM-NPI TO MET-NPI(MET-SUB).
033100     MOVE CLM-NDC TO MET-NDC(MET-SUB).
033200     MOVE ZERO TO MET-FILLS(MET-SUB) MET-REVERTED(MET-SUB)
033300                  MET-TOTAL-PRICE(MET-SUB) MET-UNIT-SUM(MET-SUB)
033400                  MET-UNIT-COUNT(MET-SUB).
033500 300-EXIT.
033600     EXIT.
033700
033800 320-COMPARE-KEY-ROW.
033900     IF MET-KEY(MET-SUB) = WS-METRICS-KEY
034000         MOVE "Y" TO KEY-FOUND-SW.
034100 320-EXIT.
034200     EXIT.
034300
034400*    RULE - A CLAIM COUNTS AS REVERTED ONCE NO MATTER HOW MANY
034500*    SURVIVING REVERTS NAME ITS CLAIM ID (RXB-091).
034600 350-CHECK-REVERTED.
034700     MOVE "N" TO RVRT-FOUND-SW.
034800     PERFORM 355-COMPARE-RVRT-ROW THRU 355-EXIT
034900             VARYING RVRT-SUB FROM 1 BY 1
035000             UNTIL RVRT-SUB > RVRTS-READ OR CLAIM-WAS-REVERTED.
035100 350-EXIT.
035200     EXIT.
035300
035400 355-COMPARE-RVRT-ROW.
035500     IF CLM-ID = REVERT-CLAIM-ID-ENTRY(RVRT-SUB)
035600         MOVE "Y" TO RVRT-FOUND-SW.
035700 355-EXIT.
035800     EXIT.
035900
036000 600-WRITE-HEADERS.
036100     ADD +1 TO PAGE-COUNT.
036200     MOVE PAGE-COUNT TO HDG-PAGE-O.
036300     MOVE WS-DATE-YYYY TO HDG-YYYY-O.
036400     MOVE WS-DATE-MM TO HDG-MM-O.
036500     MOVE WS-DATE-DD TO HDG-DD-O.
036600     WRITE METOUT-REC FROM RPT-HDG-1 AFTER ADVANCING TOP-OF-FORM.
036700     WRITE METOUT-REC FROM RPT-HDG-2 AFTER ADVANCING 1 LINE.
036800     WRITE METOUT-REC FROM RPT-HDG-3 AFTER ADVANCING 2 LINES.
036900     MOVE 4 TO LINE-COUNT.
037000 600-EXIT.
037100     EXIT.
037200
037300 650-CHECK-PAGE-BREAK.
037400     IF LINE-COUNT > 55
037500         PERFORM 600-WRITE-HEADERS THRU 600-EXIT.
037600 650-EXIT.
037700     EXIT.
037800
037900 700-WRITE-METRICS-TABLE.
038000     PERFORM 600-WRITE-HEADERS THRU 600-EXIT.
038100     PERFORM 720-WRITE-METRICS-ROW THRU 720-EXIT
038200             VARYING MET-SUB FROM 1 BY 1
038300             UNTIL MET-SUB > METRICS-COUNT.
038400 700-EXIT.
038500     EXIT.
038600
038700 720-WRITE-METRICS-ROW.
038800     PERFORM 650-CHECK-PAGE-BREAK THRU 650-EXIT.
038900     MOVE MET-NPI(MET-SUB) TO MRPT-NPI-O.
039000     MOVE MET-NDC(MET-SUB) TO MRPT-NDC-O.
039100     MOVE MET-FILLS(MET-SUB) TO MRPT-FILLS-O.
039200     MOVE MET-REVERTED(MET-SUB) TO MRPT-REVERTED-O.
039300     IF MET-UNIT-COUNT(MET-SUB) = ZERO
039400         MOVE ZERO TO MRPT-AVG-PRICE-O
039500     ELSE
039600         COMPUTE MRPT-AVG-PRICE-O ROUNDED =
039700             MET-UNIT-SUM(MET-SUB) / MET-UNIT-COUNT(MET-SUB).
039800     MOVE MET-TOTAL-PRICE(MET-SUB) TO MRPT-TOTAL-PRICE-O.
039900     WRITE METOUT-REC FROM WS-METRICS-RPT-REC AFTER ADVANCING
040000         1 LINE.
040100     ADD +1 TO LINE-COUNT.
040200 720-EXIT.
040300     EXIT.
040400
040500 800-OPEN-FILES.
040600     OPEN INPUT FLTCLAIM, FLTRVRT.
040700     OPEN OUTPUT METOUT, RPTLOG, SYSOUT.
040800 800-EXIT.
040900     EXIT.
041000
041100 850-CLOSE-FILES.
041200     CLOSE FLTCLAIM, FLTRVRT, METOUT, RPTLOG, SYSOUT.
041300 850-EXIT.
041400     EXIT.
041500
041600 900-READ-FLTCLAIM.
041700     READ FLTCLAIM INTO CLAIM-RECORD
041800         AT END MOVE "N" TO MORE-CLAIM-SW
041900         GO TO 900-EXIT
042000     END-READ.
042100     ADD +1 TO CLAIMS-READ.
042200 900-EXIT.
042300     EXIT.
042400
042500 950-WRITE-LOG-LINE.
042600     WRITE RPTLOG-REC FROM PROCESS-LOG-REC.
042700 950-EXIT.
042800     EXIT.
042900
043000 999-CLEANUP.
043100     PERFORM 700-WRITE-METRICS-TABLE THRU 700-EXIT.
043200
043300     MOVE "INFO " TO LOG-LEVEL.
043400     MOVE SPACES TO LOG-REC-ID.
043500     MOVE METRICS-COUNT TO CNT-ROWS-O.
043600     MOVE CLAIMS-READ TO CNT-CLAIMS-O.
043700     MOVE RVRTS-READ TO CNT-RVRTS-O.
043800     MOVE WS-COUNT-TEXT TO LOG-REC-TEXT.
043900     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
044000
044100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044200     DISPLAY "** METRICS ROWS WRITTEN **" METRICS-COUNT.
044300     DISPLAY "** CLAIMS SUMMARIZED    **" CLAIMS-READ.
044400     DISPLAY "** REVERTS CONSIDERED   **" RVRTS-READ.
044500     DISPLAY "******** NORMAL END OF JOB CLMRPT ********".
044600 999-EXIT.
044700     EXIT.
044800
044900 1000-ABEND-RTN.
045000     DISPLAY "*** ABNORMAL END OF JOB - CLMRPT ***" UPON CONSOLE.
045100     DISPLAY ABEND-REASON-WS.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300     MOVE +16 TO RETURN-CODE.
045400     GOBACK.
