000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  UUIDCHK.
000400 AUTHOR. DIANE WERTZ.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/02/93.
000700 DATE-COMPILED. 11/02/93.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         THIS SUBPROGRAM VALIDATES A 36-BYTE TEXT FIELD AS A
001400*         CANONICAL-FORM UUID -
001500*
001600*            HHHHHHHH-HHHH-HHHH-HHHH-HHHHHHHHHHHH
001700*
001800*         WHERE H IS A HEX DIGIT (CASE INSENSITIVE) AND THE
001900*         HYPHENS FALL AT POSITIONS 9, 14, 19 AND 24.
002000*
002100*         CALLED FROM CLMEDIT (CLAIM ID FIELD, TYPE-ONLY CHECK
002200*         IS DONE THERE INSTEAD - SEE CLMEDIT REMARKS) AND FROM
002300*         RVTEDIT (REVERT ID AND REVERT CLAIM-ID FIELDS).
002400*
002500*         RETURN-CD = 0   FIELD IS A VALID UUID
002600*         RETURN-CD = -1  FIELD FAILED THE UUID EDIT
002700******************************************************************
002800*    CHANGE LOG                                                  *
002900*    DATE     BY   TKT#     DESCRIPTION                          *
003000*    -------- ---  -------  ------------------------------------ *
003100*    11/02/93 DW   RXB-019  ORIGINAL SUBPROGRAM                  *
003200*    04/21/94 DW   RXB-046  SWITCHED FROM 36 IF-STATEMENTS TO A  *
003300*                           PERFORM VARYING OVER THE HEX-DIGIT   *
003400*                           CLASS CONDITION - RXB-019 VERSION    *
003500*                           WAS TOO SLOW ON LARGE CLAIM FILES    *
003600*    09/19/95 KP   RXB-088  CLASS TEST NOW COVERS LOWER-CASE HEX *
003700*                           DIGITS - VENDOR FEED STARTED SENDING *
003800*                           LOWER-CASE UUIDS THIS QUARTER        *
003900*    09/19/95 KP   RXB-092  ADDED CALL-AUDIT-AREA/CALL-AUDIT-    *
004000*                           VIEW - AUDIT ASKED FOR A PER-CALL    *
004100*                           SEQUENCE STAMP ON EVERY EDIT SUB-    *
004200*                           PROGRAM SO A REJECTED CLAIM COULD BE *
004300*                           TRACED BACK TO THE EXACT CALL.  RX   *
004400*                           BENEFITS WITHDREW THE REQUEST BEFORE *
004500*                           THE INCREMENT LOGIC WAS BUILT - AREA *
004600*                           LEFT IN PLACE, VALUE NEVER CHANGES   *
004700*    03/14/98 JS   RXB-108  MISC-FIELDS GROUP DISSOLVED TO       *
004800*                           STANDALONE 77-LEVELS TO MATCH THE    *
004900*                           REST OF THE SHOP'S EDIT SUBPROGRAMS  *
005000*    01/18/00 JS   RXB-131  Y2K ROLLOVER VERIFICATION -          *
005100*                           SUBPROGRAM CARRIES NO DATE FIELDS,   *
005200*                           REVIEWED FOR COMPLETENESS ONLY, NO   *
005300*                           CODE CHANGE                          *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     CLASS HEX-DIGIT IS "0123456789ABCDEFabcdef".
006100
006200 INPUT-OUTPUT SECTION.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 77  UUID-SUB                    PIC 9(02) COMP.
006900 77  HYPHEN-SUB                  PIC 9(02) COMP.
007000 77  BAD-CHAR-SW                 PIC X(01) VALUE "N".
007100     88  BAD-CHAR-FOUND          VALUE "Y".
007200
007300 01  HYPHEN-POSITION-TABLE.
007400     05  FILLER                      PIC 9(02) VALUE 09.
007500     05  FILLER                      PIC 9(02) VALUE 14.
007600     05  FILLER                      PIC 9(02) VALUE 19.
007700     05  FILLER                      PIC 9(02) VALUE 24.
007800 01  HYPHEN-POSITIONS REDEFINES HYPHEN-POSITION-TABLE.
007900     05  HYPHEN-AT                   PIC 9(02) OCCURS 4 TIMES.
008000
008100*    RESERVED FOR A PER-CALL AUDIT TRAIL RX BENEFITS ASKED FOR IN
008200*    RXB-092 BUT WITHDREW BEFORE IT WAS BUILT - CALL-AUDIT-SEQ IS
008300*    NOT INCREMENTED TODAY, VIEW LEFT IN PLACE FOR WHEN IT IS.
008400 01  CALL-AUDIT-AREA.
008500     05  CALL-AUDIT-SEQ              PIC 9(04) VALUE ZERO.
008600 01  CALL-AUDIT-VIEW REDEFINES CALL-AUDIT-AREA.
008700     05  CALL-AUDIT-SEQ-X            PIC X(04).
008800
008900 LINKAGE SECTION.
009000 01  UUID-CHK-REC.
009100     05  UUID-TEXT-IN                PIC X(36).
009200*
009300*    CHARACTER-ARRAY VIEW OF THE INCOMING TEXT - LETS 300-EDIT
009400*    TEST HEX-DIGIT/HYPHEN POSITION BY POSITION.
009500     05  UUID-CHARS REDEFINES UUID-TEXT-IN
009600                                     PIC X(01) OCCURS 36 TIMES.
009700 01  RETURN-CD                       PIC S9(04) COMP.
009800
009900 PROCEDURE DIVISION USING UUID-CHK-REC, RETURN-CD.
010000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010100     PERFORM 100-MAINLINE THRU 100-EXIT.
010200     PERFORM 999-CLEANUP THRU 999-EXIT.
010300
010400 000-HOUSEKEEPING.
010500     MOVE "N" TO BAD-CHAR-SW.
010600     MOVE ZERO TO RETURN-CD.
010700 000-EXIT.
010800     EXIT.
010900
011000 100-MAINLINE.
011100     PERFORM 300-EDIT-HEX-POSITIONS THRU 300-EXIT
011200             VARYING UUID-SUB FROM 1 BY 1
011300             UNTIL UUID-SUB > 36 OR BAD-CHAR-FOUND.
011400
011500     IF NOT BAD-CHAR-FOUND
011600         PERFORM 400-EDIT-HYPHEN-POSITIONS THRU 400-EXIT
011700                 VARYING HYPHEN-SUB FROM 1 BY 1
011800                 UNTIL HYPHEN-SUB > 4 OR BAD-CHAR-FOUND.
011900
012000     IF BAD-CHAR-FOUND
012100         MOVE -1 TO RETURN-CD.
012200 100-EXIT.
012300     EXIT.
012400
012500 300-EDIT-HEX-POSITIONS.
012600*    HYPHENS ARE EDITED SEPARATELY IN 400- BELOW - SKIP THEM HERE.
012700     IF UUID-SUB = HYPHEN-AT(1) OR HYPHEN-AT(2)
012800                OR HYPHEN-AT(3) OR HYPHEN-AT(4)
012900         GO TO 300-EXIT.
013000
013100     IF UUID-CHARS(UUID-SUB) NOT HEX-DIGIT
013200         MOVE "Y" TO BAD-CHAR-SW.
013300 300-EXIT.
013400     EXIT.
013500
013600 400-EDIT-HYPHEN-POSITIONS.
013700     IF UUID-CHARS(HYPHEN-AT(HYPHEN-SUB)) NOT = "-"
013800         MOVE "Y" TO BAD-CHAR-SW.
013900 400-EXIT.
014000     EXIT.
014100
014200 999-CLEANUP.
014300     GOBACK.
014400 999-EXIT.
014500     EXIT.
