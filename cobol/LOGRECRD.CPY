000100******************************************************************
000200*    COPYBOOK      -  LOGRECRD                                   *
000300*    DESCRIPTION   -  PROCESS LOG LINE - SHARED BY EVERY STEP OF *
000400*                     THE PHARMACY CLAIMS BATCH.  CARRIES BOTH   *
000500*                     INFO LINES (RECORD COUNTS) AND ERROR LINES *
000600*                     (PER-RECORD REJECTION REASONS)             *
000700*    RECORD LENGTH -  110 BYTES                                  *
000800******************************************************************
000900*    CHANGE LOG                                                  *
001000*    DATE     BY   TKT#     DESCRIPTION                          *
001100*    -------- ---  -------  ------------------------------------ *
001200*    11/02/93 DW   RXB-019  ORIGINAL COPYBOOK - ONE COMMON LOG   *
001300*                           LINE FOR ALL LOAD/EDIT STEPS         *
001400*    04/21/94 DW   RXB-046  ADDED 88-LEVELS ON LOG-LEVEL SO      *
001500*                           CALLERS TEST INFO-LINE/ERROR-LINE    *
001600*                           INSTEAD OF COMPARING LITERALS        *
001700*    01/18/00 JS   RXB-136  Y2K ROLLOVER VERIFICATION - LOG LINE *
001800*                           CARRIES NO DATE FIELDS, REVIEWED FOR *
001900*                           COMPLETENESS ONLY, NO CODE CHANGE    *
002000******************************************************************
002100 01  PROCESS-LOG-REC.
002200     05  LOG-LEVEL                   PIC X(05).
002300         88  INFO-LINE               VALUE "INFO ".
002400         88  ERROR-LINE              VALUE "ERROR".
002500     05  FILLER                      PIC X(01) VALUE SPACE.
002600     05  LOG-REC-ID                  PIC X(36).
002700     05  FILLER                      PIC X(01) VALUE SPACE.
002800     05  LOG-REC-TEXT                PIC X(60).
002900     05  FILLER                      PIC X(07).
003000******************************************************************
