000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RVTEDIT.
000300 AUTHOR. DIANE WERTZ.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 11/03/93.
000600 DATE-COMPILED. 11/03/93.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS STEP 3 OF THE NIGHTLY PHARMACY CLAIMS
001300*          BATCH.  IT READS THE RAW CLAIM-REVERT FEED AND EDITS
001400*          EACH RECORD BEFORE IT IS ALLOWED INTO THE CLEAN REVERT
001500*          FILE THAT CLMFILT WORKS FROM.
001600*
001700*          UNLIKE CLMEDIT, BOTH ID FIELDS ON A REVERT ARE FULLY
001800*          UUID-EDITED (CALL UUIDCHK) - RX-BENEFITS TREATS A
001900*          REVERT AS A SEPARATE TRANSACTION ORIGINATING IN THE
002000*          CLAIMS-PROCESSING SYSTEM ITSELF, NOT THE DISPENSING
002100*          SYSTEM, SO THE TRUST ARGUMENT IN CLMEDIT'S REMARKS
002200*          DOES NOT APPLY HERE.
002300*
002400******************************************************************
002500
002600          INPUT FILE               -   RXB0001.RVRTIN
002700
002800          OUTPUT FILE (CLEAN)      -   RXB0001.CLNRVRT
002900
003000          PROCESS LOG              -   RXB0001.RVTLOG
003100
003200******************************************************************
003300*    CHANGE LOG                                                  *
003400*    DATE     BY   TKT#     DESCRIPTION                          *
003500*    -------- ---  -------  ------------------------------------ *
003600*    11/03/93 DW   RXB-020  ORIGINAL PROGRAM - PRESENCE, UUID AND *
003700*                           TIMESTAMP EDITS                       *
003800*    09/19/95 KP   RXB-089  REJECTION LOG NOW CARRIES "UNKNOWN    *
003900*                           ID" WHEN THE REVERT ID ITSELF IS THE  *
004000*                           MISSING FIELD - SEE CLMEDIT, SAME     *
004100*                           AUDIT REQUEST COVERED BOTH PROGRAMS   *
004200*    02/11/98 JS   RXB-103  YEAR-2000 REVIEW - WS-DATE EXPANDED   *
004300*                           TO A 4-DIGIT YEAR ON THE HEADER LINE  *
004400*    03/14/98 JS   RXB-108  SCRATCH SWITCHES AND WORK FIELDS      *
004500*                           PULLED OUT OF THE MISC-WS-FLDS AND    *
004600*                           FLAGS-AND-SWITCHES GROUPS TO STAND-   *
004700*                           ALONE 77-LEVELS - SHOP STANDARD PER   *
004800*                           THE DALYEDIT FAMILY OF PROGRAMS       *
004900*    01/18/00 JS   RXB-126  Y2K ROLLOVER VERIFICATION - JANUARY  *
005000*                           2000 REVERT TIMESTAMPS EDITED        *
005100*                           CORRECTLY, NO CODE CHANGE            *
005200*    02/09/00 JS   RXB-140  ADDED SPECIAL-NAMES/UPSI-0 DIAGNOSTIC*
005300*                           TRACE SWITCH SO OPERATIONS CAN TURN  *
005400*                           ON EXTRA DISPLAY LINES FROM THE JCL  *
005500*                           OVERRIDE CARD WITHOUT A RECOMPILE    *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS DIAG-TRACE-SW-ON
006300            OFF STATUS IS DIAG-TRACE-SW-OFF.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT RVRTIN
007100     ASSIGN TO UT-S-RVRTIN
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500     SELECT CLNRVRT
007600     ASSIGN TO UT-S-CLNRVRT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT RVTLOG
008100     ASSIGN TO UT-S-RVTLOG
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS LFCODE.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  SYSOUT
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 80 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS SYSOUT-REC.
009300 01  SYSOUT-REC  PIC X(80).
009400
009500 FD  RVRTIN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 93 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RVRTIN-REC.
010100 01  RVRTIN-REC  PIC X(93).
010200
010300 FD  CLNRVRT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 93 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS CLNRVRT-REC.
010900 01  CLNRVRT-REC  PIC X(93).
011000
011100 FD  RVTLOG
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 110 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS RVTLOG-REC.
011700 01  RVTLOG-REC  PIC X(110).
011800
011900 WORKING-STORAGE SECTION.
012000 01  FILE-STATUS-CODES.
012100     05  IFCODE                  PIC X(2).
012200         88  CODE-READ    VALUE SPACES.
012300         88  NO-MORE-DATA VALUE "10".
012400     05  OFCODE                  PIC X(2).
012500         88  CODE-WRITE   VALUE SPACES.
012600     05  LFCODE                  PIC X(2).
012700         88  LOG-WRITE    VALUE SPACES.
012800
012900 COPY REVERTRC.
013000*
013100*    CHARACTER-ARRAY VIEW OF THE REVERT ID - RESERVED FOR A
013200*    POSITION-LEVEL UUID DIAGNOSTIC AUDIT ASKED FOR IN RXB-089
013300*    BUT NEVER FUNDED.  LEFT IN PLACE, NOT REFERENCED TODAY.
013400 01  RVT-ID-DISPLAY-VIEW REDEFINES REVERT-RECORD.
013500     05  RVT-ID-CHARS                PIC X(01) OCCURS 36 TIMES.
013600     05  FILLER                      PIC X(57).
013700
013800 COPY LOGRECRD.
013900
014000*    SCRATCH SWITCHES AND WORK FIELDS - STANDALONE 77-LEVEL ITEMS,
014100*    NOT PART OF ANY 01-LEVEL GROUP, PER SHOP CONVENTION.
014200 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
014300     88  NO-MORE-INPUT           VALUE "N".
014400 77  VALID-RECORD-SW             PIC X(01) VALUE "Y".
014500     88  RECORD-IS-VALID         VALUE "Y".
014600 77  WS-LOG-ID                   PIC X(36).
014700 77  WS-REJECT-REASON            PIC X(40).
014800 77  RETURN-CD-UUID              PIC S9(04) COMP.
014900 77  RETURN-CD-DTE               PIC S9(04) COMP.
015000
015100 01  MISC-WS-FLDS.
015200     05  WS-DATE                     PIC 9(08).
015300*
015400*    COMPONENT VIEW OF THE RUN DATE, USED ON THE COUNT LOG LINE.
015500     05  WS-DATE-PARTS REDEFINES WS-DATE.
015600         10  WS-DATE-YYYY            PIC 9(04).
015700         10  WS-DATE-MM              PIC 9(02).
015800         10  WS-DATE-DD              PIC 9(02).
015900
016000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016100     05  RECORDS-READ                PIC 9(07) COMP.
016200     05  RECORDS-VALID               PIC 9(07) COMP.
016300     05  RECORDS-REJECTED            PIC 9(07) COMP.
016400
016500 01  WS-COUNT-TEXT.
016600     05  FILLER                      PIC X(13)
016700                     VALUE "REVERTS READ=".
016800     05  CNT-READ-O                  PIC ZZZZZZ9.
016900     05  FILLER                      PIC X(07) VALUE " VALID=".
017000     05  CNT-VALID-O                 PIC ZZZZZZ9.
017100     05  FILLER                      PIC X(10) VALUE " REJECTED=".
017200     05  CNT-REJECT-O                PIC ZZZZZZ9.
017300     05  FILLER                      PIC X(04) VALUE SPACES.
017400
017500 PROCEDURE DIVISION.
017600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017700     PERFORM 100-MAINLINE THRU 100-EXIT
017800             UNTIL NO-MORE-INPUT.
017900     PERFORM 999-CLEANUP THRU 999-EXIT.
018000     MOVE +0 TO RETURN-CODE.
018100     GOBACK.
018200
018300 000-HOUSEKEEPING.
018400     DISPLAY "******** BEGIN JOB RVTEDIT ********".
018500     IF DIAG-TRACE-SW-ON
018600         DISPLAY "RVTEDIT - DIAGNOSTIC TRACE SWITCH IS ON".
018700     ACCEPT WS-DATE FROM DATE YYYYMMDD.
018800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
018900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019000     PERFORM 900-READ-RVRTIN THRU 900-EXIT.
019100 000-EXIT.
019200     EXIT.
019300
019400 100-MAINLINE.
019500     PERFORM 200-EDIT-REVERT THRU 200-EXIT.
019600     IF RECORD-IS-VALID
019700         ADD +1 TO RECORDS-VALID
019800         PERFORM 700-WRITE-CLNRVRT THRU 700-EXIT
019900     ELSE
020000         ADD +1 TO RECORDS-REJECTED
020100         PERFORM 750-WRITE-REJECT-LOG THRU 750-EXIT.
020200     PERFORM 900-READ-RVRTIN THRU 900-EXIT.
020300 100-EXIT.
020400     EXIT.
020500
020600 200-EDIT-REVERT.
020700     MOVE "Y" TO VALID-RECORD-SW.
020800     MOVE SPACES TO WS-REJECT-REASON.
020900     IF RVT-ID = SPACES
021000         MOVE "UNKNOWN ID" TO WS-LOG-ID
021100     ELSE
021200         MOVE RVT-ID TO WS-LOG-ID.
021300
021400     PERFORM 210-EDIT-PRESENCE THRU 210-EXIT.
021500     IF RECORD-IS-VALID
021600         PERFORM 220-EDIT-ID-UUID THRU 220-EXIT.
021700     IF RECORD-IS-VALID
021800         PERFORM 230-EDIT-CLAIM-ID-UUID THRU 230-EXIT.
021900     IF RECORD-IS-VALID
022000         PERFORM 240-EDIT-TIMESTAMP THRU 240-EXIT.
022100 200-EXIT.
022200     EXIT.
022300
022400*    RULE 1 - ID, CLAIM-ID AND TIMESTAMP MUST ALL BE PRESENT.
022500 210-EDIT-PRESENCE.
022600     IF RVT-ID = SPACES OR RVT-CLAIM-ID = SPACES
022700                        OR RVT-TIMESTAMP = SPACES
022800         MOVE "N" TO VALID-RECORD-SW
022900         MOVE "REQUIRED FIELD(S) MISSING" TO WS-REJECT-REASON.
023000 210-EXIT.
023100     EXIT.
023200
023300*    RULE 2 (PART 1) - ID MUST BE A VALID UUID.
023400 220-EDIT-ID-UUID.
023500     CALL "UUIDCHK" USING RVT-ID, RETURN-CD-UUID.
023600     IF RETURN-CD-UUID NOT = 0
023700         MOVE "N" TO VALID-RECORD-SW
023800         MOVE "ID IS NOT A VALID UUID" TO WS-REJECT-REASON.
023900 220-EXIT.
024000     EXIT.
024100
024200*    RULE 2 (PART 2) - CLAIM-ID MUST BE A VALID UUID.
024300 230-EDIT-CLAIM-ID-UUID.
024400     CALL "UUIDCHK" USING RVT-CLAIM-ID, RETURN-CD-UUID.
024500     IF RETURN-CD-UUID NOT = 0
024600         MOVE "N" TO VALID-RECORD-SW
024700         MOVE "CLAIM-ID IS NOT A VALID UUID" TO WS-REJECT-REASON.
024800 230-EXIT.
024900     EXIT.
025000
025100*    RULE 3 - TIMESTAMP MUST MATCH THE CALENDAR EDIT.
025200 240-EDIT-TIMESTAMP.
025300     CALL "DTECHK" USING RVT-TIMESTAMP-PARTS, RETURN-CD-DTE.
025400     IF RETURN-CD-DTE NOT = 0
025500         MOVE "N" TO VALID-RECORD-SW
025600         MOVE "TIMESTAMP NOT A VALID DATE/TIME" TO
025700             WS-REJECT-REASON.
025800 240-EXIT.
025900     EXIT.
026000
026100 700-WRITE-CLNRVRT.
026200     WRITE CLNRVRT-REC FROM REVERT-RECORD.
026300 700-EXIT.
026400     EXIT.
026500
026600 750-WRITE-REJECT-LOG.
026700     MOVE "ERROR" TO LOG-LEVEL.
026800     MOVE WS-LOG-ID TO LOG-REC-ID.
026900     MOVE WS-REJECT-REASON TO LOG-REC-TEXT.
027000     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
027100 750-EXIT.
027200     EXIT.
027300
027400 800-OPEN-FILES.
027500     OPEN INPUT RVRTIN.
027600     OPEN OUTPUT CLNRVRT, RVTLOG, SYSOUT.
027700 800-EXIT.
027800     EXIT.
027900
028000 850-CLOSE-FILES.
028100     CLOSE RVRTIN, CLNRVRT, RVTLOG, SYSOUT.
028200 850-EXIT.
028300     EXIT.
028400
028500 900-READ-RVRTIN.
028600     READ RVRTIN INTO REVERT-RECORD
028700         AT END MOVE "N" TO MORE-DATA-SW
028800         GO TO 900-EXIT
028900     END-READ.
029000     ADD +1 TO RECORDS-READ.
029100 900-EXIT.
029200     EXIT.
029300
029400 950-WRITE-LOG-LINE.
029500     WRITE RVTLOG-REC FROM PROCESS-LOG-REC.
029600 950-EXIT.
029700     EXIT.
029800
029900 999-CLEANUP.
030000     MOVE "INFO " TO LOG-LEVEL.
030100     MOVE SPACES TO LOG-REC-ID.
030200     MOVE RECORDS-READ     TO CNT-READ-O.
030300     MOVE RECORDS-VALID    TO CNT-VALID-O.
030400     MOVE RECORDS-REJECTED TO CNT-REJECT-O.
030500     MOVE WS-COUNT-TEXT    TO LOG-REC-TEXT.
030600     PERFORM 950-WRITE-LOG-LINE THRU 950-EXIT.
030700
030800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
030900     DISPLAY "** REVERTS READ     **" RECORDS-READ.
031000     DISPLAY "** REVERTS VALID    **" RECORDS-VALID.
031100     DISPLAY "** REVERTS REJECTED **" RECORDS-REJECTED.
031200     DISPLAY "******** NORMAL END OF JOB RVTEDIT ********".
031300 999-EXIT.
031400     EXIT.
